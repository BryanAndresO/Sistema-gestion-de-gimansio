000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. DISPCLAS-COB.
000030 AUTHOR. FABIO R. TANAKA.
000040 INSTALLATION. EMPRESA S/A - DEPTO PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 1989-06-12.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPTO DE SISTEMAS.
000080*    SISTEMA DE RESERVAS - ACADEMIA
000090*    ANALISTA       : FABIO
000100*    PROGRAMADOR(A) : FABIO
000110*    FINALIDADE     : CALCULA DISPONIBILIDADE DE VAGA POR CLASSE
000120*                     E APLICA AS REGRAS DE VALIDACAO DE RESERVA
000130*                     (CUPO, ATIVA, HORARIO, ANTECEDENCIA E
000140*                     RESERVA DUPLICADA) SOBRE O ARQUIVO DE
000150*                     RESERVAS. RODADA BATCH, SEM TELA.
000160*    VRS         DATA           DESCRICAO
000170*    1.0         12/06/1989     IMPLANTACAO - CALCULO DE VAGA
000180*    1.1         03/09/1989     FRT - INCLUIDA REGRA DE ATIVA
000190*    1.2         22/01/1990     FRT - ANTECEDENCIA MINIMA 2 HS
000200*    1.3         14/05/1990     JK  - RESERVA DUPLICADA (RQ-014)
000210*    1.4         09/11/1991     FRT - CLASSE NAO ENCONTRADA
000220*    1.5         02/03/1992     ENZO- AJUSTE TOTAIS DE CONTROLE
000230*    1.6         19/08/1993     JM  - REVISAO STATUS DE LEITURA
000240*    1.7         27/02/1995     FRT - LAYOUT REG-DISPONIB 70 POS
000250*    1.8         15/10/1996     JK  - TABELA DE CLASSES P/ 500
000260*    1.9         30/04/1997     ENZO- CORRIGIDO CALCULO DE LIVRES
000270*    2.0         11/12/1998     FRT - AJUSTE VIRADA DE SECULO (Y2K)
000280*                               DATAS DE CLASSE E CONTROLE A 8 POS
000290*                               (CCYYMMDD) - SEM IMPACTO, JA ERA
000300*                               COMPATIVEL, REVISADO E HOMOLOGADO
000310*    2.1         18/01/1999     JK  - TESTE FAIXA DE ANO 2000
000320*    2.2         05/07/1999     FRT - REASAO HORARIO PASSADO
000330*    2.3         23/02/2000     JM  - PADRONIZADO REASON X(30)
000340*    2.4         09/11/2000     ENZO- REVISAO GERAL P/ AUDITORIA
000350*    2.5         14/06/2001     JK  - CONTADORES PASSAM A COMP
000360*    2.6         30/01/2002     FRT - INCLUIDO FILLER DE RESERVA
000370*                               NAS AREAS DE TRABALHO (PADRAO DPD)
000380*    2.7         21/09/2003     JM  - ACERTO ARREDONDAMENTO VAGAS
000390*    2.8         17/03/2004     FRT - CHAMADO 4471 - LIMITE TABELA
000400*    2.9         02/12/2005     JK  - AJUSTE FINAL DE DOCUMENTACAO
000410*    3.0         19/05/2006     ENZO- CHAMADO 4812 - RESERVA SOBRE
000420*                               CLASSE CHEIA VIRA ERRO DE CUPO
000430*                               (0440-VALIDA-CUPO), NAO SO MOTIVO
000440*                               INFORMATIVO NO ARQUIVO DISPONIB
000450*    3.1         26/05/2006     ENZO- CHAMADO 4812 - A REGRA DE
000460*                              RESERVA CONFIRMADA ESTAVA SO NO
000470*                              COMENTARIO DE 0430; 0460-VALIDA-
000480*                              CONFIRMADA PASSA A CONTER O TESTE
000490*                              DE FATO, CHAMADO POR 0430
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530*    SPECIAL-NAMES PADRAO DO SHOP - C01 RESERVADO PARA SALTO DE
000540*    FORMULARIO EM RELATORIOS IMPRESSOS; ESTE PROGRAMA NAO IMPRIME
000550*    NADA (SO GRAVA O ARQUIVO DISPONIB), MAS MANTEM O CABECALHO
000560*    IGUAL AOS DEMAIS PROGRAMAS DO SISTEMA PARA PADRONIZACAO
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*    MESTRE DE CLASSES DA ACADEMIA - ENTRADA, SOMENTE LEITURA,
000630*    CHEGA ORDENADO POR CLA-ID (RQ-002); CARREGADO INTEIRO EM
000640*    TABELA DE MEMORIA POR 0200-CARREGA-CLASSES
000650     SELECT CLASSES   ASSIGN TO CLASSES
000660                      FILE STATUS STATUS-CLA.
000670
000680*    ARQUIVO DE RESERVAS DO PERIODO - ENTRADA, SOMENTE LEITURA,
000690*    SEM ORDEM GARANTIDA; PERCORRIDO UMA UNICA VEZ EM
000700*    0300-LE-RESERVAS. MESMO NOME LOGICO USADO POR RELESTAT-COB
000710*    (CHAMADO 4812) PARA QUE A RODADA BATCH ALIMENTE OS DOIS
000720*    PROGRAMAS COM O MESMO ARQUIVO FISICO DE RESERVAS
000730     SELECT RESERVAS  ASSIGN TO RESERVAS
000740                      FILE STATUS STATUS-RSV.
000750
000760*    REGISTRO UNICO DE CONTROLE DA RODADA - DATA/HORA QUE O
000770*    BATCH CONSIDERA "AGORA" PARA AS REGRAS DE HORARIO/ANTECEDENCIA
000780     SELECT CONTROLE  ASSIGN TO CONTROLE
000790                      FILE STATUS STATUS-CTL.
000800
000810*    SAIDA DESTE PROGRAMA - UM REGISTRO POR CLASSE DO MESTRE,
000820*    COM A SITUACAO DE DISPONIBILIDADE CALCULADA NESTA RODADA
000830     SELECT DISPONIB  ASSIGN TO DISPONIB
000840                      FILE STATUS STATUS-DSP.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880
000890*----------------------------------------------------------------
000900*    M E S T R E   D E   C L A S S E S   ( E N T R A D A )
000910*    LAYOUT FIXO, UM REGISTRO POR CLASSE OFERECIDA PELA ACADEMIA
000920*----------------------------------------------------------------
000930 FD  CLASSES
000940     LABEL RECORD STANDARD
000950     RECORD CONTAINS 43 CHARACTERS.
000960 01  REG-CLASSES.
000970*        IDENTIFICADOR UNICO DA CLASSE (CHAVE DE BUSCA EM TODO O
000980*        SISTEMA - RESERVAS, RECOMENDACOES E ESTATISTICA)
000990     05  CLA-ID              PIC 9(06).
001000*        NOME DESCRITIVO DA CLASSE (EX: YOGA, SPINNING, PILATES)
001010     05  CLA-NOME            PIC X(20).
001020*        DATA DA PROXIMA OCORRENCIA DA CLASSE, FORMATO CCYYMMDD
001030*        (AJUSTADO NA VIRADA DO SECULO - VER VRS 2.0)
001040     05  CLA-DATA            PIC 9(08).
001050*        HORARIO DA CLASSE, FORMATO HHMM, 24 HORAS
001060     05  CLA-HORA            PIC 9(04).
001070*        QUANTIDADE MAXIMA DE ALUNOS QUE A CLASSE ACEITA (CUPO)
001080     05  CLA-CAPACIDADE      PIC 9(04).
001090*        INDICADOR 'Y'/'N' - CLASSE ATIVA NO CATALOGO; CLASSE
001100*        INATIVA NUNCA FICA DISPONIVEL PARA RESERVA (RQ-003)
001110     05  CLA-ATIVA           PIC X(01).
001120
001130*----------------------------------------------------------------
001140*    A R Q U I V O   D E   R E S E R V A S   ( E N T R A D A )
001150*    UM REGISTRO POR RESERVA FEITA POR UM USUARIO EM UMA CLASSE
001160*----------------------------------------------------------------
001170 FD  RESERVAS
001180     LABEL RECORD STANDARD
001190     RECORD CONTAINS 42 CHARACTERS.
001200 01  REG-RESERVAS.
001210*        NUMERO SEQUENCIAL DA RESERVA, USADO NAS MENSAGENS DE
001220*        ERRO PARA O OPERADOR IDENTIFICAR O REGISTRO NO ARQUIVO
001230     05  RSV-ID              PIC 9(08).
001240*        ID DO USUARIO QUE FEZ A RESERVA (NAO HA MESTRE DE
001250*        USUARIOS NESTE PROGRAMA - SO RELESTAT-COB OS CARREGA)
001260     05  RSV-USUARIO         PIC 9(06).
001270*        ID DA CLASSE RESERVADA - DEVE EXISTIR NA TABELA DE
001280*        CLASSES CARREGADA POR 0200-CARREGA-CLASSES (0420)
001290     05  RSV-CLASSE          PIC 9(06).
001300*        DATA/HORA EM QUE A RESERVA FOI EFETUADA (NAO E A DATA
001310*        DA CLASSE - ESSA VEM DO MESTRE CLASSES)
001320     05  RSV-DATAHORA.
001330         10 RSV-DATA         PIC 9(08).
001340         10 RSV-HORA         PIC 9(04).
001350     05  RSV-DATAHORA-R REDEFINES RSV-DATAHORA
001360                             PIC 9(12).
001370*        SITUACAO DA RESERVA - CONFIRMADA/CANCELADA/COMPLETADA;
001380*        SO CONFIRMADA OCUPA VAGA (RQ-015, VER 0460-VALIDA-
001390*        CONFIRMADA)
001400     05  RSV-ESTADO          PIC X(10).
001410
001420*----------------------------------------------------------------
001430*    R E G I S T R O   D E   C O N T R O L E   D A   R O D A D A
001440*    UM UNICO REGISTRO, GRAVADO PELO JOB DE ABERTURA DO BATCH
001450*----------------------------------------------------------------
001460 FD  CONTROLE
001470     LABEL RECORD STANDARD
001480     RECORD CONTAINS 12 CHARACTERS.
001490 01  REG-CONTROLE.
001500*        DATA/HORA QUE O BATCH TRATA COMO "MOMENTO ATUAL" PARA AS
001510*        REGRAS DE HORARIO PASSADO E ANTECEDENCIA MINIMA (0500)
001520     05  CTL-DATAHORA.
001530         10 CTL-DATA          PIC 9(08).
001540         10 CTL-HORA          PIC 9(04).
001550     05  CTL-DATAHORA-R REDEFINES CTL-DATAHORA
001560                             PIC 9(12).
001570
001580*----------------------------------------------------------------
001590*    A R Q U I V O   D E   D I S P O N I B I L I D A D E   ( S A I D A )
001600*    UM REGISTRO POR CLASSE, COM O RESULTADO DO CALCULO DESTA
001610*    RODADA - E O QUE O PAINEL DA RECEPCAO LE PARA EXIBIR VAGAS
001620*----------------------------------------------------------------
001630 FD  DISPONIB
001640     LABEL RECORD STANDARD
001650     RECORD CONTAINS 70 CHARACTERS.
001660 01  REG-DISPONIB.
001670*        REPETE A CHAVE DA CLASSE, PARA O CONSUMIDOR DO ARQUIVO
001680*        NAO PRECISAR VOLTAR NO MESTRE CLASSES
001690     05  DSP-CLASSE          PIC 9(06).
001700*        NOME DA CLASSE, REPETIDO PELO MESMO MOTIVO ACIMA
001710     05  DSP-NOME            PIC X(20).
001720*        CAPACIDADE TOTAL E QUANTIDADE JA OCUPADA NESTA RODADA -
001730*        UTIL PARA O PAINEL MOSTRAR "8 DE 12 VAGAS", POR EXEMPLO
001740     05  DSP-CAPACIDADE      PIC 9(04).
001750     05  DSP-OCUPADAS        PIC 9(04).
001760*        VAGAS LIVRES = CAPACIDADE MENOS OCUPADAS, NUNCA NEGATIVO
001770     05  DSP-LIVRES          PIC 9(04).
001780*        'Y'/'N' - A CLASSE TEM VAGA E ESTA ATIVA
001790     05  DSP-DISPONIVEL      PIC X(01).
001800*        'Y'/'N' - ALEM DE TER VAGA, PASSA TAMBEM NAS REGRAS DE
001810*        HORARIO FUTURO E ANTECEDENCIA MINIMA (SO ENTAO O USUARIO
001820*        PODE EFETIVAMENTE RESERVAR)
001830     05  DSP-PODE-RESERVAR   PIC X(01).
001840*        MOTIVO TEXTUAL DA SITUACAO - 'OK', 'SIN CUPO', 'INACTIVA',
001850*        'HORARIO PASADO' OU 'MENOS DE 2 HORAS' (VER 0500)
001860     05  DSP-MOTIVO          PIC X(30).
001870
001880 WORKING-STORAGE SECTION.
001890
001900*----------------------------------------------------------------
001910*    A R E A   D E   S T A T U S   D E   A R Q U I V O
001920*    UM POR ARQUIVO, PADRAO '00' = OK, '10' = FIM DE ARQUIVO;
001930*    DECLARADOS A NIVEL 77 (SEM ESTRUTURA SUBORDINADA, SEM OCCURS)
001940*    POR SEREM CHAVES/INDICADORES SOLTOS DE TRABALHO, NAO REGISTROS
001950*----------------------------------------------------------------
001960 77  STATUS-CLA              PIC X(02) VALUE SPACES.
001970 77  STATUS-RSV               PIC X(02) VALUE SPACES.
001980 77  STATUS-CTL              PIC X(02) VALUE SPACES.
001990 77  STATUS-DSP              PIC X(02) VALUE SPACES.
002000
002010*----------------------------------------------------------------
002020*    A R E A   D E   P A R A M E T R O S   D E   E X E C U C A O
002030*    DATA/HORA DO REGISTRO DE CONTROLE, DECOMPOSTA PARA CALCULO,
002040*    E O RESULTADO JA CONVERTIDO PARA MINUTOS (WS-MIN-ATUAL)
002050*----------------------------------------------------------------
002060 01  WS-PARAMETROS.
002070     05  WS-CTL-ANO          PIC 9(04).
002080     05  WS-CTL-MES          PIC 9(02).
002090     05  WS-CTL-DIA          PIC 9(02).
002100     05  WS-CTL-HH           PIC 9(02).
002110     05  WS-CTL-MI           PIC 9(02).
002120*        "AGORA" DA RODADA, EM MINUTOS DESDE A EPOCA FIXA DE
002130*        0560-CALCULA-MINUTOS - BASE DE COMPARACAO DAS REGRAS DE
002140*        HORARIO PASSADO E ANTECEDENCIA MINIMA (0500)
002150     05  WS-MIN-ATUAL        PIC S9(09) COMP.
002160     05  FILLER              PIC X(08).
002170
002180*----------------------------------------------------------------
002190*    T A B E L A   D E   C L A S S E S   ( M E M O R I A )
002200*    CARREGADA UMA VEZ NO INICIO PELA 0200-CARREGA-CLASSES E
002210*    CONSULTADA POR TODO O RESTO DO PROGRAMA VIA BUSCA LINEAR
002220*----------------------------------------------------------------
002230 01  WS-TAB-CLASSES.
002240*        QUANTAS POSICOES DA TABELA ESTAO DE FATO OCUPADAS
002250     05  WS-QTD-CLASSES      PIC 9(04) COMP VALUE ZERO.
002260*        CHAMADO 4471 (17/03/2004) - LIMITE AMPLIADO PARA 500
002270*        CLASSES; O CATALOGO DA ACADEMIA NAO DEVE PASSAR DISSO
002280     05  WS-CLASSE-ITEM OCCURS 500 TIMES.
002290         10  WS-CLS-ID          PIC 9(06).
002300         10  WS-CLS-NOME        PIC X(20).
002310         10  WS-CLS-DATAHORA.
002320             15 WS-CLS-DATA     PIC 9(08).
002330             15 WS-CLS-HORA     PIC 9(04).
002340         10  WS-CLS-DATAHORA-R REDEFINES WS-CLS-DATAHORA
002350                                PIC 9(12).
002360         10  WS-CLS-CAPACIDADE  PIC 9(04).
002370         10  WS-CLS-ATIVA       PIC X(01).
002380*            OCUPACAO ACUMULADA NESTA RODADA - ZERADA NO
002390*            CARREGAMENTO E INCREMENTADA POR 0460-VALIDA-
002400*            CONFIRMADA PARA CADA RESERVA CONFIRMADA DESTA CLASSE
002410         10  WS-CLS-OCUPADAS    PIC 9(04) COMP.
002420*            DATA/HORA DA CLASSE JA CONVERTIDA PARA MINUTOS, PARA
002430*            COMPARAR DIRETO COM WS-MIN-ATUAL SEM REFAZER CONTAS
002440         10  WS-MIN-CLASSE      PIC S9(09) COMP.
002450         10  FILLER             PIC X(04).
002460
002470*----------------------------------------------------------------
002480*    T A B E L A   D E   R E S E R V A S   J A   V I S T A S
002490*    ( D E T E C C A O   D E   R E S E R V A   D U P L I C A D A )
002500*    CADA PAR (USUARIO, CLASSE) JA LIDO NESTA RODADA E GUARDADO
002510*    AQUI; UM SEGUNDO REGISTRO COM O MESMO PAR E RESERVA DUPLICADA
002520*----------------------------------------------------------------
002530 01  WS-TAB-VISTAS.
002540     05  WS-QTD-VISTAS       PIC 9(05) COMP VALUE ZERO.
002550*        CHAMADO 4471 - LIMITE AMPLIADO PARA 2000 RESERVAS/RODADA
002560     05  WS-VISTA-ITEM OCCURS 2000 TIMES.
002570         10  WS-VIS-USUARIO     PIC 9(06).
002580         10  WS-VIS-CLASSE      PIC 9(06).
002590         10  FILLER             PIC X(02).
002600
002610*----------------------------------------------------------------
002620*    C O N T A D O R E S   E   I N D I C E S   D E   T R A B A L H O
002630*    VRS 2.5 (14/06/2001) PASSOU TODOS OS INDICES E CONTADORES
002640*    PARA COMP, SEGUINDO O PADRAO DPD DE NAO USAR DISPLAY PARA
002650*    CAMPOS SO DE CALCULO/COMPARACAO
002660*----------------------------------------------------------------
002670 01  WS-CONTADORES.
002680*        INDICE DE PERCURSO DA TABELA DE CLASSES
002690     05  WS-IDX              PIC 9(04) COMP VALUE ZERO.
002700*        INDICE DE PERCURSO DA TABELA DE VISTAS (DUPLICADAS)
002710     05  WS-IDV              PIC 9(05) COMP VALUE ZERO.
002720*        FLAG GENERICO DE "ACHEI/NAO ACHEI" USADO PELAS BUSCAS
002730*        LINEARES DE 0410/0430 - REAPROVEITADO ENTRE AS DUAS
002740*        BUSCAS, POR ISSO A ORDEM DE CHAMADA EM 0300 IMPORTA
002750     05  WS-ACHOU            PIC X(01) VALUE 'N'.
002760         88 WS-ACHOU-SIM        VALUE 'S'.
002770         88 WS-ACHOU-NAO        VALUE 'N'.
002780     05  WS-CNT-CLASSES-LIDAS    PIC 9(05) COMP VALUE ZERO.
002790     05  WS-CNT-CLASSES-DISP     PIC 9(05) COMP VALUE ZERO.
002800     05  WS-CNT-CLASSES-RESERVAVEL PIC 9(05) COMP VALUE ZERO.
002810     05  WS-CNT-RESERVAS-LIDAS   PIC 9(06) COMP VALUE ZERO.
002820     05  WS-CNT-DUPLICADAS       PIC 9(05) COMP VALUE ZERO.
002830     05  WS-CNT-CLASSE-INEXISTENTE PIC 9(05) COMP VALUE ZERO.
002840*        CHAMADO 4812 (19/05/2006) - RESERVAS CONFIRMADAS SOBRE
002850*        CLASSE JA CHEIA, CONTADAS POR 0440-VALIDA-CUPO
002860     05  WS-CNT-CUPO-AGOTADO     PIC 9(05) COMP VALUE ZERO.
002870     05  FILLER                  PIC X(06).
002880
002890*----------------------------------------------------------------
002900*    A R E A   D E   C A L C U L O   D E   M I N U T O S
002910*    ( C O N V E R T E   D A T A / H O R A   E M   M I N U T O S )
002920*    ALGORITMO DO CALENDARIO PROLEPTICO (CONTAGEM DE DIAS DESDE
002930*    UMA EPOCA FIXA) PARA PODER COMPARAR DUAS DATAS/HORAS COM
002940*    SUBTRACAO SIMPLES, SEM PRECISAR DE NENHUMA FUNCTION DE DATA
002950*----------------------------------------------------------------
002960 01  WS-CALCULO-MINUTOS.
002970     05  WS-CM-ANO           PIC 9(04).
002980     05  WS-CM-MES           PIC 9(02).
002990     05  WS-CM-DIA           PIC 9(02).
003000     05  WS-CM-HH            PIC 9(02).
003010     05  WS-CM-MI            PIC 9(02).
003020*        ANO/MES "AJUSTADOS" DO ALGORITMO (JAN/FEV TRATADOS COMO
003030*        MESES 13/14 DO ANO ANTERIOR, PADRAO DE CALENDARIO)
003040     05  WS-CM-ANO-AJUST     PIC S9(05) COMP.
003050     05  WS-CM-MES-AJUST     PIC S9(03) COMP.
003060*        TOTAL DE DIAS DESDE A EPOCA, ANTES DE VIRAR MINUTOS
003070     05  WS-CM-DIAS          PIC S9(09) COMP.
003080*        TERMOS INTERMEDIARIOS DA FORMULA - SEM SIGNIFICADO
003090*        ISOLADO, SO EXISTEM PARA NAO REPETIR DIVIDE/MULTIPLY
003100     05  WS-CM-TERMO1        PIC S9(09) COMP.
003110     05  WS-CM-TERMO2        PIC S9(09) COMP.
003120     05  WS-CM-TERMO3        PIC S9(09) COMP.
003130     05  WS-CM-TERMO4        PIC S9(09) COMP.
003140*        RESULTADO FINAL EM MINUTOS - E O QUE O RESTO DO
003150*        PROGRAMA USA PARA COMPARAR DATA/HORA
003160     05  WS-CM-RESULTADO     PIC S9(09) COMP.
003170     05  FILLER              PIC X(04).
003180
003190 PROCEDURE DIVISION.
003200
003210 0100-ABRIR-ARQUIVOS.
003220*----------------------------------------------------------------
003230*    PARAGRAFO PRINCIPAL (MAINLINE) - ABRE OS ARQUIVOS, CARREGA O
003240*    MESTRE DE CLASSES, PROCESSA AS RESERVAS, CALCULA A
003250*    DISPONIBILIDADE POR CLASSE, EMITE OS TOTAIS E ENCERRA
003260*    ABRE OS ARQUIVOS DE ENTRADA E O ARQUIVO DE DISPONIBILIDADE
003270     OPEN INPUT  CLASSES
003280     OPEN INPUT  RESERVAS
003290     OPEN INPUT  CONTROLE
003300     OPEN OUTPUT DISPONIB
003310*    OBSERVACAO DO OPERADOR: A ORDEM DE ABERTURA ACIMA NAO E
003320*    ACIDENTAL - CLASSES E RESERVAS SAO SEMPRE ABERTOS ANTES DE
003330*    CONTROLE, POIS SE QUALQUER UM FALHAR O JOB ABORTA SEM TER
003340*    GASTO TEMPO CRIANDO O ARQUIVO DE SAIDA DISPONIB
003350*    QUALQUER ERRO DE ABERTURA E FATAL - NAO HA COMO CALCULAR
003360*    DISPONIBILIDADE SEM OS TRES ARQUIVOS DE ENTRADA
003370     IF STATUS-CLA NOT = '00'
003380        DISPLAY 'DISPCLAS-COB - ERRO ABERTURA CLASSES  ' STATUS-CLA
003390        GO TO 0990-ENCERRA.
003400     IF STATUS-RSV NOT = '00'
003410        DISPLAY 'DISPCLAS-COB - ERRO ABERTURA RESERVAS ' STATUS-RSV
003420        GO TO 0990-ENCERRA.
003430     IF STATUS-CTL NOT = '00'
003440        DISPLAY 'DISPCLAS-COB - ERRO ABERTURA CONTROLE ' STATUS-CTL
003450        GO TO 0990-ENCERRA.
003460*    ORDEM FIXA: PRIMEIRO O PARAMETRO DE DATA/HORA DA RODADA,
003470*    DEPOIS O MESTRE DE CLASSES EM TABELA, SO ENTAO AS RESERVAS -
003480*    A VALIDACAO DE RESERVA PRECISA DA TABELA DE CLASSES JA PRONTA
003490     PERFORM 0150-LE-CONTROLE.
003500     PERFORM 0200-CARREGA-CLASSES THRU 0200-EXIT
003510             UNTIL STATUS-CLA = '10'.
003520     PERFORM 0300-LE-RESERVAS THRU 0300-EXIT
003530             UNTIL STATUS-RSV = '10'.
003540*    SO DEPOIS DE TODAS AS RESERVAS LIDAS (E A OCUPACAO TOTAL
003550*    DE CADA CLASSE JA CONHECIDA) E QUE SE CALCULA A
003560*    DISPONIBILIDADE - NAO DA PARA GRAVAR DISPONIB CLASSE A
003570*    CLASSE NO MEIO DA LEITURA DE RESERVAS
003580     PERFORM 0500-CALCULA-DISPONIB THRU 0500-EXIT
003590             VARYING WS-IDX FROM 1 BY 1
003600             UNTIL WS-IDX > WS-QTD-CLASSES.
003610     PERFORM 0900-TOTAIS-CONTROLE.
003620*    OS TOTAIS SO SAO CONFIAVEIS SE CALCULADOS DEPOIS DE TODO O
003630*    PROCESSAMENTO - POR ISSO 0900 E CHAMADO SO AQUI, NO FINAL
003640     GO TO 0990-ENCERRA.
003650
003660 0150-LE-CONTROLE.
003670*    LE O REGISTRO UNICO DO ARQUIVO DE PARAMETROS DA RODADA
003680*    (DATA/HORA QUE O BATCH CONSIDERA "AGORA") E JA CONVERTE
003690*    PARA MINUTOS, REAPROVEITANDO 0560-CALCULA-MINUTOS
003700*    AUSENCIA DO REGISTRO E FATAL AQUI (DIFERENTE DE RELESTAT-COB,
003710*    ONDE A DATA DE CONTROLE SO ALIMENTA O CABECALHO DO RELATORIO)
003720     READ CONTROLE
003730         AT END
003740            DISPLAY 'DISPCLAS-COB - CONTROLE VAZIO - ABORTADO'
003750            GO TO 0990-ENCERRA.
003760     MOVE CTL-DATA(1:4) TO WS-CTL-ANO.
003770*    QUEBRA A DATA/HORA EMPACOTADA DO REGISTRO DE CONTROLE NOS
003780*    CAMPOS SEPARADOS ANO/MES/DIA/HORA/MINUTO - REFERENCIA DE
003790*    SUBSTRING USADA EM TODO O SHOP PARA EVITAR REDEFINES
003800*    DESNECESSARIOS QUANDO SO SE QUER LER, NAO REGRAVAR
003810     MOVE CTL-DATA(5:2) TO WS-CTL-MES.
003820     MOVE CTL-DATA(7:2) TO WS-CTL-DIA.
003830     MOVE CTL-HORA(1:2) TO WS-CTL-HH.
003840     MOVE CTL-HORA(3:2) TO WS-CTL-MI.
003850     MOVE WS-CTL-ANO    TO WS-CM-ANO.
003860     MOVE WS-CTL-MES    TO WS-CM-MES.
003870     MOVE WS-CTL-DIA    TO WS-CM-DIA.
003880     MOVE WS-CTL-HH     TO WS-CM-HH.
003890     MOVE WS-CTL-MI     TO WS-CM-MI.
003900     PERFORM 0560-CALCULA-MINUTOS.
003910     MOVE WS-CM-RESULTADO TO WS-MIN-ATUAL.
003920
003930 0200-CARREGA-CLASSES.
003940*    CARREGA O MESTRE DE CLASSES EM TABELA, NA ORDEM DE CHEGADA
003950*    (O ARQUIVO CHEGA ORDENADO POR CLA-ID - RQ-002)
003960*    CADA CLASSE ENTRA COM OCUPACAO ZERADA - A TABELA SO GUARDA
003970*    O CADASTRO; QUEM ACUMULA OCUPACAO E 0460, DURANTE A LEITURA
003980*    DE RESERVAS, NAO ESTE PARAGRAFO
003990     READ CLASSES
004000         AT END
004010            MOVE '10' TO STATUS-CLA
004020            GO TO 0200-EXIT.
004030     ADD 1 TO WS-CNT-CLASSES-LIDAS.
004040     ADD 1 TO WS-QTD-CLASSES.
004050     MOVE CLA-ID          TO WS-CLS-ID(WS-QTD-CLASSES).
004060*    COPIA CAMPO A CAMPO DO REGISTRO FD PARA A TABELA EM
004070*    MEMORIA - NAO SE USA MOVE CORRESPONDING POR NAO SER HABITO
004080*    DO SHOP E POR CLA-XXX E WS-CLS-XXX TEREM NOMES DIFERENTES
004090     MOVE CLA-NOME        TO WS-CLS-NOME(WS-QTD-CLASSES).
004100     MOVE CLA-DATA        TO WS-CLS-DATA(WS-QTD-CLASSES).
004110     MOVE CLA-HORA        TO WS-CLS-HORA(WS-QTD-CLASSES).
004120     MOVE CLA-CAPACIDADE  TO WS-CLS-CAPACIDADE(WS-QTD-CLASSES).
004130     MOVE CLA-ATIVA       TO WS-CLS-ATIVA(WS-QTD-CLASSES).
004140     MOVE ZERO            TO WS-CLS-OCUPADAS(WS-QTD-CLASSES).
004150*    CONVERTE A DATA/HORA DA CLASSE PARA MINUTOS JA NO
004160*    CARREGAMENTO, PARA 0500-CALCULA-DISPONIB SO COMPARAR
004170*    NUMEROS, SEM REFAZER A CONTA PARA CADA CLASSE A CADA RODADA
004180     MOVE CLA-DATA(1:4)   TO WS-CM-ANO.
004190     MOVE CLA-DATA(5:2)   TO WS-CM-MES.
004200     MOVE CLA-DATA(7:2)   TO WS-CM-DIA.
004210     MOVE CLA-HORA(1:2)   TO WS-CM-HH.
004220     MOVE CLA-HORA(3:2)   TO WS-CM-MI.
004230     PERFORM 0560-CALCULA-MINUTOS.
004240     MOVE WS-CM-RESULTADO TO WS-MIN-CLASSE(WS-QTD-CLASSES).
004250 0200-EXIT.
004260     EXIT.
004270
004280 0300-LE-RESERVAS.
004290*    PERCORRE O ARQUIVO DE RESERVAS, ACUMULA OCUPACAO DAS
004300*    CLASSES (SO CONTA ESTADO CONFIRMADA) E EXERCITA AS
004310*    REGRAS DE RESERVA DUPLICADA, CLASSE INEXISTENTE E CUPO
004320*    AGOTADO SOBRE CADA RESERVA LIDA
004330*    ORDEM DAS CHAMADAS E PROPOSITAL: 0420-VALIDA-CLASSE-EXISTE
004340*    PRECISA RODAR PRIMEIRO, POIS E QUEM POSICIONA WS-IDX NA
004350*    CLASSE DA RESERVA (E DISPARA 0460 VIA 0430, QUE ACUMULA A
004360*    OCUPACAO); 0440-VALIDA-CUPO LE ESSE MESMO WS-IDX/WS-ACHOU
004370*    ANTES QUE 0400-VALIDA-DUPLICADA REUTILIZE OS DOIS CAMPOS NA
004380*    SUA PROPRIA BUSCA LINEAR (OS CAMPOS SAO COMPARTILHADOS)
004390     READ RESERVAS
004400         AT END
004410            MOVE '10' TO STATUS-RSV
004420            GO TO 0300-EXIT.
004430     ADD 1 TO WS-CNT-RESERVAS-LIDAS.
004440     PERFORM 0420-VALIDA-CLASSE-EXISTE.
004450     PERFORM 0440-VALIDA-CUPO.
004460     PERFORM 0400-VALIDA-DUPLICADA.
004470 0300-EXIT.
004480     EXIT.
004490
004500 0400-VALIDA-DUPLICADA.
004510*    REGRA: (RSV-USUARIO, RSV-CLASSE) JA VISTO ANTES NESTA
004520*    RODADA = RESERVA DUPLICADA (RQ-014, INCLUIDA NA VRS 1.3)
004530*    A TABELA WS-TAB-VISTAS SO GUARDA O PAR USUARIO/CLASSE, NAO
004540*    IMPORTA O ESTADO DA RESERVA - DUAS SOLICITACOES PARA A
004550*    MESMA CLASSE PELO MESMO USUARIO JA SAO SUSPEITAS, MESMO QUE
004560*    UMA TENHA SIDO CANCELADA DEPOIS
004570     SET WS-ACHOU-NAO TO TRUE.
004580*    ZERA O FLAG DE BUSCA ANTES DE COMECAR A PROCURA - SEM ISSO
004590*    O VALOR FICARIA COM O RESULTADO DA BUSCA ANTERIOR
004600     PERFORM 0410-PROCURA-VISTA THRU 0410-EXIT
004610             VARYING WS-IDV FROM 1 BY 1
004620             UNTIL WS-IDV > WS-QTD-VISTAS OR WS-ACHOU-SIM.
004630     IF WS-ACHOU-SIM
004640        ADD 1 TO WS-CNT-DUPLICADAS
004650        DISPLAY 'RESERVA DUPLICADA - RESERVA ' RSV-ID
004660        GO TO 0400-EXIT.
004670*    NAO ACHOU - E A PRIMEIRA VEZ QUE ESTE PAR APARECE NA
004680*    RODADA; REGISTRA NA TABELA PARA AS PROXIMAS LEITURAS
004690     ADD 1 TO WS-QTD-VISTAS.
004700*    SO CHEGA AQUI SE A BUSCA ACIMA NAO ACHOU NADA - FLUXO
004710*    NORMAL PARA A GRANDE MAIORIA DAS RESERVAS DO ARQUIVO
004720     MOVE RSV-USUARIO TO WS-VIS-USUARIO(WS-QTD-VISTAS).
004730     MOVE RSV-CLASSE  TO WS-VIS-CLASSE(WS-QTD-VISTAS).
004740 0400-EXIT.
004750     EXIT.
004760
004770 0410-PROCURA-VISTA.
004780*    COMPARA A POSICAO WS-IDV DA TABELA DE VISTAS COM A RESERVA
004790*    ATUAL; SE BATER OS DOIS CAMPOS, JA FOI VISTA ANTES
004800     IF WS-VIS-USUARIO(WS-IDV) = RSV-USUARIO
004810        AND WS-VIS-CLASSE(WS-IDV)  = RSV-CLASSE
004820        SET WS-ACHOU-SIM TO TRUE.
004830 0410-EXIT.
004840     EXIT.
004850
004860 0420-VALIDA-CLASSE-EXISTE.
004870*    REGRA: RSV-CLASSE NAO ENCONTRADA NA TABELA DE CLASSES
004880*    (RQ-... INCLUIDA NA VRS 1.4) - UMA RESERVA PARA UMA CLASSE
004890*    QUE NAO EXISTE MAIS NO CATALOGO E ERRO DE DADOS, NAO DE
004900*    NEGOCIO; A RESERVA NAO ENTRA EM NENHUM CALCULO DE OCUPACAO
004910     SET WS-ACHOU-NAO TO TRUE.
004920     PERFORM 0430-PROCURA-CLASSE THRU 0430-EXIT
004930             VARYING WS-IDX FROM 1 BY 1
004940             UNTIL WS-IDX > WS-QTD-CLASSES OR WS-ACHOU-SIM.
004950     IF WS-ACHOU-NAO
004960        ADD 1 TO WS-CNT-CLASSE-INEXISTENTE
004970        DISPLAY 'LA CLASE CON ID ' RSV-CLASSE
004980                ' NO ESTA DISPONIBLE'.
004990 0420-EXIT.
005000     EXIT.
005010
005020 0430-PROCURA-CLASSE.
005030*    BUSCA LINEAR NA TABELA DE CLASSES PELA CHAVE RSV-CLASSE;
005040*    AO ACHAR, DEIXA WS-IDX POSICIONADO NA CLASSE E DISPARA
005050*    0460-VALIDA-CONFIRMADA, QUE E QUEM DECIDE SE ESTA RESERVA
005060*    ESPECIFICA OCUPA VAGA (SO QUANDO RSV-ESTADO = CONFIRMADA)
005070     IF WS-CLS-ID(WS-IDX) = RSV-CLASSE
005080        SET WS-ACHOU-SIM TO TRUE
005090        PERFORM 0460-VALIDA-CONFIRMADA.
005100 0430-EXIT.
005110     EXIT.
005120
005130 0440-VALIDA-CUPO.
005140*    CHAMADO 4812 (19/05/2006) - REGRA: A CLASSE ENCONTRADA EM
005150*    0420/0430 JA ESTA COM OCUPACAO ACIMA DA CAPACIDADE QUANDO A
005160*    RESERVA LIDA E CONFIRMADA = ERRO DE CUPO AGOTADO (RQ-016),
005170*    DA MESMA FORMA QUE CLASSE INEXISTENTE E RESERVA DUPLICADA
005180*    SAO ERROS DE LEITURA DE RESERVAS - NAO CONFUNDIR COM O
005190*    MOTIVO INFORMATIVO 'SIN CUPO' GRAVADO EM DISPONIB (0500),
005200*    QUE E UMA SITUACAO DA CLASSE NO FINAL DA RODADA, NAO UM
005210*    ERRO DE UMA RESERVA ESPECIFICA LIDA AGORA
005220     IF WS-ACHOU-SIM AND RSV-ESTADO = 'CONFIRMADA'
005230        IF WS-CLS-OCUPADAS(WS-IDX) > WS-CLS-CAPACIDADE(WS-IDX)
005240          ADD 1 TO WS-CNT-CUPO-AGOTADO
005250          DISPLAY 'CUPO AGOTADO - RESERVA ' RSV-ID
005260                  ' CLASE ' RSV-CLASSE.
005270 0440-EXIT.
005280     EXIT.
005290
005300 0460-VALIDA-CONFIRMADA.
005310*    CHAMADO 4812 (26/05/2006) - REGRA: RESERVA CONFIRMADA SO
005320*    QUANDO RSV-ESTADO = CONFIRMADA (CANCELADA OU COMPLETADA NAO
005330*    OCUPAM VAGA) - ESTE PARAGRAFO E CHAMADO POR 0430-PROCURA-
005340*    CLASSE SO QUANDO A CLASSE DA RESERVA FOI ENCONTRADA, E E
005350*    QUEM DE FATO ACUMULA A OCUPACAO EM WS-CLS-OCUPADAS(WS-IDX);
005360*    ANTES DA VRS 3.1 O TESTE ESTAVA EMBUTIDO DENTRO DE 0430 E
005370*    ESTE PARAGRAFO ERA SO UM CONTINUE - CORRIGIDO PARA QUE A
005380*    REGRA TENHA UM PARAGRAFO PROPRIO, COMO AS DEMAIS
005390     IF RSV-ESTADO = 'CONFIRMADA'
005400        ADD 1 TO WS-CLS-OCUPADAS(WS-IDX).
005410 0460-EXIT.
005420     EXIT.
005430
005440 0500-CALCULA-DISPONIB.
005450*    APLICA AS REGRAS DE DISPONIBILIDADE SOBRE CADA CLASSE DA
005460*    TABELA E GRAVA O REGISTRO DE SAIDA DISPONIB
005470*    A ORDEM DOS TESTES SEGUE A PRIORIDADE DE NEGOCIO: PRIMEIRO
005480*    SE A CLASSE ESTA ATIVA NO CATALOGO, DEPOIS SE TEM VAGA,
005490*    SO ENTAO AS REGRAS DE HORARIO - CADA GO TO 0500-GRAVA
005500*    INTERROMPE NO PRIMEIRO MOTIVO QUE DESQUALIFICA A CLASSE
005510     MOVE WS-CLS-ID(WS-IDX)         TO DSP-CLASSE.
005520     MOVE WS-CLS-NOME(WS-IDX)       TO DSP-NOME.
005530     MOVE WS-CLS-CAPACIDADE(WS-IDX) TO DSP-CAPACIDADE.
005540     MOVE WS-CLS-OCUPADAS(WS-IDX)   TO DSP-OCUPADAS.
005550*    SE A OCUPACAO SUPEROU A CAPACIDADE (CUPO AGOTADO JA FOI
005560*    SINALIZADO COMO ERRO EM 0440, DURANTE A LEITURA), NAO HA
005570*    VAGAS LIVRES NEGATIVAS - O MINIMO E ZERO
005580     IF WS-CLS-OCUPADAS(WS-IDX) > WS-CLS-CAPACIDADE(WS-IDX)
005590        MOVE ZERO TO DSP-LIVRES
005600     ELSE
005610        SUBTRACT WS-CLS-OCUPADAS(WS-IDX) FROM WS-CLS-CAPACIDADE(WS-IDX)
005620                 GIVING DSP-LIVRES.
005630     MOVE 'N' TO DSP-DISPONIVEL.
005640*    VALOR INICIAL PESSIMISTA - SO VIRA 'Y' SE A CLASSE PASSAR
005650*    NA REGRA DE VAGA, MAIS ABAIXO; EVITA ESQUECER DE ZERAR EM
005660*    ALGUM DESVIO DE GO TO NOVO QUE VENHA A SER ACRESCENTADO
005670     MOVE 'N' TO DSP-PODE-RESERVAR.
005680*    1A REGRA - CLASSE INATIVA NO CATALOGO NUNCA FICA DISPONIVEL,
005690*    INDEPENDENTE DE TER VAGA (RQ-003)
005700     IF WS-CLS-ATIVA(WS-IDX) NOT = 'Y'
005710        MOVE 'INACTIVA' TO DSP-MOTIVO
005720        GO TO 0500-GRAVA.
005730*    2A REGRA - SEM VAGA LIVRE, MOTIVO INFORMATIVO 'SIN CUPO'
005740*    (DISTINTO DO ERRO CUPO AGOTADO DE 0440, QUE E POR RESERVA)
005750     IF DSP-LIVRES = ZERO
005760        MOVE 'SIN CUPO' TO DSP-MOTIVO
005770        GO TO 0500-GRAVA.
005780     MOVE 'Y' TO DSP-DISPONIVEL.
005790     ADD 1 TO WS-CNT-CLASSES-DISP.
005800*    3A REGRA - O HORARIO DA CLASSE JA PASSOU EM RELACAO AO
005810*    "AGORA" DA RODADA (WS-MIN-ATUAL) - CLASSE PASSADA NUNCA E
005820*    RESERVAVEL, AINDA QUE TENHA VAGA E ESTEJA ATIVA
005830     IF WS-MIN-CLASSE(WS-IDX) NOT > WS-MIN-ATUAL
005840        MOVE 'HORARIO PASADO' TO DSP-MOTIVO
005850        GO TO 0500-GRAVA.
005860*    4A REGRA - ANTECEDENCIA MINIMA DE 2 HORAS (120 MINUTOS,
005870*    VRS 1.2) ENTRE "AGORA" E O HORARIO DA CLASSE
005880     IF WS-MIN-CLASSE(WS-IDX) < WS-MIN-ATUAL + 120
005890        MOVE 'MENOS DE 2 HORAS' TO DSP-MOTIVO
005900        GO TO 0500-GRAVA.
005910*    PASSOU EM TODAS AS REGRAS - CLASSE EFETIVAMENTE RESERVAVEL
005920     MOVE 'Y' TO DSP-PODE-RESERVAR.
005930     MOVE 'OK' TO DSP-MOTIVO.
005940     ADD 1 TO WS-CNT-CLASSES-RESERVAVEL.
005950*    ESTE CONTADOR E SUBCONJUNTO DE WS-CNT-CLASSES-DISP - TODA
005960*    CLASSE RESERVAVEL TEM VAGA, MAS NEM TODA CLASSE COM VAGA E
005970*    RESERVAVEL (PODE ESTAR NO PASSADO OU DENTRO DAS 2 HORAS)
005980 0500-GRAVA.
005990     WRITE REG-DISPONIB.
006000 0500-EXIT.
006010     EXIT.
006020
006030 0560-CALCULA-MINUTOS.
006040*    CONVERTE WS-CM-ANO/MES/DIA/HH/MI EM WS-CM-RESULTADO, O
006050*    NUMERO DE MINUTOS DESDE UMA EPOCA FIXA, PARA PERMITIR
006060*    COMPARACAO DE DATA/HORA SEM DEPENDER DE FUNCTION ALGUMA
006070*    (FORMULA CLASSICA DE CONTAGEM DE DIAS JULIANOS, JA USADA
006080*    POR OUTROS PROGRAMAS DO SHOP - REAPROVEITADA AQUI PARA AS
006090*    DUAS CONVERSOES QUE O PROGRAMA PRECISA: DATA DE CONTROLE E
006100*    DATA DE CADA CLASSE)
006110     IF WS-CM-MES > 2
006120        MOVE WS-CM-ANO TO WS-CM-ANO-AJUST
006130        MOVE WS-CM-MES TO WS-CM-MES-AJUST
006140     ELSE
006150*        JANEIRO/FEVEREIRO SAO TRATADOS COMO MESES 13/14 DO
006160*        ANO ANTERIOR - AJUSTE PADRAO DO ALGORITMO DE CALENDARIO
006170        SUBTRACT 1 FROM WS-CM-ANO GIVING WS-CM-ANO-AJUST
006180        ADD 12 TO WS-CM-MES GIVING WS-CM-MES-AJUST.
006190*    DIAS DO ANO (365 POR ANO, MAIS AJUSTE DE ANOS BISSEXTOS
006200*    VIA REGRA DO CALENDARIO GREGORIANO: /4 -/100 +/400)
006210     MULTIPLY WS-CM-ANO-AJUST BY 365 GIVING WS-CM-TERMO1.
006220     DIVIDE WS-CM-ANO-AJUST BY 4 GIVING WS-CM-TERMO2.
006230     DIVIDE WS-CM-ANO-AJUST BY 100 GIVING WS-CM-TERMO3.
006240     DIVIDE WS-CM-ANO-AJUST BY 400 GIVING WS-CM-TERMO4.
006250     ADD WS-CM-TERMO2 WS-CM-TERMO4 TO WS-CM-TERMO1.
006260     SUBTRACT WS-CM-TERMO3 FROM WS-CM-TERMO1.
006270*    DIAS DO MES (FORMULA FECHADA EQUIVALENTE A UMA TABELA DE
006280*    DIAS-POR-MES, SEM PRECISAR TESTAR MES A MES)
006290     MULTIPLY WS-CM-MES-AJUST BY 153 GIVING WS-CM-TERMO2.
006300     SUBTRACT 457 FROM WS-CM-TERMO2.
006310     DIVIDE WS-CM-TERMO2 BY 5 GIVING WS-CM-TERMO2.
006320     ADD WS-CM-TERMO2 WS-CM-DIA TO WS-CM-TERMO1.
006330     MOVE WS-CM-TERMO1 TO WS-CM-DIAS.
006340*    CONVERTE O TOTAL DE DIAS PARA MINUTOS E SOMA A HORA/MINUTO
006350     MULTIPLY WS-CM-DIAS BY 1440 GIVING WS-CM-RESULTADO.
006360     MULTIPLY WS-CM-HH BY 60 GIVING WS-CM-TERMO1.
006370*    SOMA A PARTE DE HORA/MINUTO DO DIA AO TOTAL DE MINUTOS
006380*    JA ACUMULADO PARA OS DIAS COMPLETOS ACIMA
006390     ADD WS-CM-TERMO1 WS-CM-MI TO WS-CM-RESULTADO.
006400
006410 0900-TOTAIS-CONTROLE.
006420*    EMITE OS TOTAIS DE CONTROLE DA RODADA (RQ-009) - SAO OS
006430*    NUMEROS QUE O OPERADOR CONFERE NO LOG DO JOB PARA SABER SE
006440*    A RODADA PROCESSOU O VOLUME ESPERADO DE CLASSES E RESERVAS
006450     DISPLAY 'DISPCLAS-COB - TOTAIS DE CONTROLE'.
006460     DISPLAY '  CLASSES LIDAS .........: ' WS-CNT-CLASSES-LIDAS.
006470     DISPLAY '  CLASSES DISPONIVEIS ....: ' WS-CNT-CLASSES-DISP.
006480     DISPLAY '  CLASSES RESERVAVEIS ....: ' WS-CNT-CLASSES-RESERVAVEL.
006490     DISPLAY '  RESERVAS LIDAS .........: ' WS-CNT-RESERVAS-LIDAS.
006500     DISPLAY '  RESERVAS DUPLICADAS ....: ' WS-CNT-DUPLICADAS.
006510     DISPLAY '  CLASSE INEXISTENTE .....: ' WS-CNT-CLASSE-INEXISTENTE.
006520     DISPLAY '  CUPO AGOTADO ...........: ' WS-CNT-CUPO-AGOTADO.
006530
006540 0990-ENCERRA.
006550*    FECHA TUDO E PARA - PONTO UNICO DE SAIDA DO PROGRAMA,
006560*    ALCANCADO TANTO NO FLUXO NORMAL QUANTO NOS ABORTOS DE 0100
006570     CLOSE CLASSES
006580*    FECHA NA MESMA ORDEM EM QUE FORAM ABERTOS, POR PADRAO DO
006590*    SHOP - FACILITA CONFERENCIA NO DUMP DE ABEND, SE HOUVER
006600     CLOSE RESERVAS
006610     CLOSE CONTROLE
006620     CLOSE DISPONIB.
006630     STOP RUN.
