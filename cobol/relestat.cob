000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RELESTAT-COB.
000030 AUTHOR. JAMILE K. MORELLI.
000040 INSTALLATION. EMPRESA S/A - DEPTO PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 1992-05-11.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPTO DE SISTEMAS.
000080*    SISTEMA DE RESERVAS - ACADEMIA
000090*    ANALISTA       : JAMILE
000100*    PROGRAMADOR(A) : JAMILE / FABIO
000110*    FINALIDADE     : LE CLASSES, USUARIOS E RESERVAS E EMITE O
000120*                     RELATORIO ESTATISTICO (TOTAIS GERAIS,
000130*                     RESERVAS POR CLASSE E RESERVAS POR MES),
000140*                     COM RESTRICAO OPCIONAL DE PERIODO
000150*    VRS         DATA           DESCRICAO
000160*    1.0         11/05/1992     IMPLANTACAO
000170*    1.1         14/01/1993     JM  - TOTAIS POR ESTADO DE
000180*                               RESERVA (CONFIRMADA/CANCELADA/
000190*                               COMPLETADA)
000200*    1.2         23/08/1993     FRT - RESERVAS POR CLASSE VIA
000210*                               TABELA DE CLASSES EM MEMORIA
000220*    1.3         30/03/1994     JM  - RESERVAS POR MES (AAAA-MM)
000230*                               COM SORT DE SAIDA (ADAPTADO DO
000240*                               SORTCAD DE RELNOT-COB)
000250*    1.4         09/11/1994     FRT - USUARIOS ATIVOS NO
000260*                               RESUMO GERAL
000270*    1.5         15/06/1995     JK  - PARAMETRO DE PERIODO
000280*                               (DATA INICIAL/FINAL OPCIONAL)
000290*    1.6         20/02/1996     FRT - LAYOUT DO CABECALHO DO
000300*                               RELATORIO PADRONIZADO (132 COL)
000310*    1.7         04/09/1997     JM  - TABELA DE CLASSES P/ 500
000320*    1.8         17/03/1998     FRT - TABELA DE MESES P/ 120
000330*    1.9         20/10/1998     JK  - AJUSTE VIRADA DE SECULO
000340*                               (Y2K) DATAS DE RESERVA E CLASSE
000350*                               A 8 POS (CCYYMMDD), CHAVE DE
000360*                               MES PASSA A CONSIDERAR O SECULO
000370*    2.0         09/02/1999     JK  - TESTE FAIXA DE ANO 2000
000380*    2.1         25/08/1999     FRT - CONTADORES PASSAM A COMP
000390*    2.2         14/04/2000     JM  - CHAMADO 4118 - LINHA FINAL
000400*                               "FIN DEL REPORTE" PADRONIZADA
000410*    2.3         11/12/2001     FRT - ACERTO DE FILLER (PADRAO
000420*                               DPD)
000430*    2.4         06/07/2003     ENZO- CHAMADO 4633 - CLASSE SEM
000440*                               RESERVA ENTRA NA SECAO 2 C/ ZERO
000450*    2.5         28/02/2005     JK  - REVISAO GERAL P/ AUDITORIA
000460*    2.6         19/05/2006     ENZO- CHAMADO 4812 - ARQUIVO DE
000470*                               RESERVAS RENOMEADO DE RESERVATIONS
000480*                               PARA RESERVAS, PARA CASAR COM O
000490*                               NOME USADO EM DISPCLAS-COB
000500*
000510*    NOTA DE MANUTENCAO (ENZO, 2006) - ESTE E O TERCEIRO E ULTIMO
000520*    PROGRAMA DO SISTEMA DE RESERVAS, RODADO APOS DISPCLAS-COB E
000530*    RECOMEND-COB NO MESMO JOB NOTURNO; NAO GRAVA NADA, SO LE E
000540*    EMITE RELATORIO - QUALQUER ERRO AQUI NAO AFETA OS OUTROS DOIS
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570*    SPECIAL-NAMES - C01 RESERVADO PARA SALTO DE FORMULARIO; O
000580*    RELATORIO ESTATISTICO DESTE PROGRAMA USA AFTER PAGE/AFTER N
000590*    NAS WRITE, NAO O CANAL C01 DIRETAMENTE (PADRAO DO SHOP PARA
000600*    IMPRESSORA DE LINHA COM FORMULARIO CONTINUO)
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660*    MESTRE DE CLASSES - CARREGADO EM TABELA PARA A SECAO 2
000670*    (RESERVAS POR CLASSE) E PARA O TOTAL DE CLASSES DA SECAO 1
000680     SELECT CLASSES      ASSIGN TO CLASSES
000690                         FILE STATUS STATUS-CLA.
000700
000710*    MESTRE DE USUARIOS - SO PARA CONTAR USUARIOS ATIVOS NO
000720*    RESUMO GERAL (SECAO 1); NENHUM DADO DE USUARIO E IMPRESSO
000730*    INDIVIDUALMENTE NESTE RELATORIO
000740     SELECT USERS        ASSIGN TO USERS
000750                         FILE STATUS STATUS-USR.
000760
000770*    ARQUIVO DE RESERVAS DO PERIODO - MESMO NOME LOGICO USADO
000780*    POR DISPCLAS-COB (CHAMADO 4812, VRS 2.6); ANTES DESTA
000790*    MUDANCA ESTE PROGRAMA USAVA O NOME RESERVATIONS
000800     SELECT RESERVAS     ASSIGN TO RESERVAS
000810                         FILE STATUS STATUS-RSV.
000820
000830*    REGISTRO UNICO DE CONTROLE DA RODADA - SO ALIMENTA A DATA DE
000840*    EXECUCAO IMPRESSA NO CABECALHO, NAO PARTICIPA DE CALCULO
000850     SELECT CONTROLE     ASSIGN TO CONTROLE
000860                         FILE STATUS STATUS-CTL.
000870
000880*    SAIDA - RELATORIO IMPRESSO DE 132 COLUNAS (PADRAO DE
000890*    IMPRESSORA DE LINHA DO SHOP DESDE A VRS 1.6)
000900     SELECT RELEST        ASSIGN TO RELEST
000910                          FILE STATUS STATUS-REL.
000920
000930*    ARQUIVO DE TRABALHO DO SORT DA SECAO 3 (RESERVAS POR MES) -
000940*    NAO E UM FD NORMAL, E UM SD PARA A VERBO SORT (VRS 1.3)
000950     SELECT SORTMES       ASSIGN TO DISK.
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990
001000*----------------------------------------------------------------
001010*    M E S T R E   D E   C L A S S E S   ( E N T R A D A )
001020*    MESMO LAYOUT DE DISPCLAS-COB - VER AQUELE PROGRAMA PARA A
001030*    DESCRICAO CAMPO A CAMPO
001040*----------------------------------------------------------------
001050 FD  CLASSES
001060     LABEL RECORD STANDARD
001070     RECORD CONTAINS 43 CHARACTERS.
001080 01  REG-CLASSES.
001090*        CHAVE DA CLASSE - CASA COM RSV-CLA-ID NO ARQUIVO DE
001100*        RESERVAS E E A CHAVE DE BUSCA DE 0245-PROCURA-CLASSE
001110     05  CLA-ID              PIC 9(06).
001120*        NOME DA CLASSE - IMPRESSO NA SECAO 2 (LINHA-CLASSE)
001130     05  CLA-NOME            PIC X(20).
001140*        DATA/HORA DA AULA - NAO USADAS POR ESTE RELATORIO, QUE
001150*        TRABALHA COM A DATA DA RESERVA (RSV-DATA), NAO DA AULA
001160     05  CLA-DATA            PIC 9(08).
001170     05  CLA-HORA            PIC 9(04).
001180*        CAPACIDADE DA CLASSE - TAMBEM NAO USADA AQUI (QUEM
001190*        CONTROLA CUPO E O DISPCLAS-COB, NAO ESTE RELATORIO)
001200     05  CLA-CAPACIDADE      PIC 9(04).
001210*        'Y'/'N' - CLASSE ATIVA; ESTE RELATORIO LISTA TODA CLASSE
001220*        CADASTRADA NA SECAO 2, ATIVA OU NAO, POR SER UM RELATORIO
001230*        HISTORICO DE USO, NAO UM PAINEL DE OFERTA DO DIA
001240     05  CLA-ATIVA           PIC X(01).
001250
001260*----------------------------------------------------------------
001270*    M E S T R E   D E   U S U A R I O S   ( E N T R A D A )
001280*----------------------------------------------------------------
001290 FD  USERS
001300     LABEL RECORD STANDARD
001310     RECORD CONTAINS 37 CHARACTERS.
001320 01  REG-USERS.
001330*        ID DO USUARIO - CASA COM RSV-USR-ID NO ARQUIVO DE
001340*        RESERVAS, MAS NAO E USADO PARA BUSCA NESTE PROGRAMA
001350*        (SO O TOTAL DE ATIVOS INTERESSA, NAO A RESERVA POR USUARIO)
001360     05  USR-ID              PIC 9(06).
001370*        NOME DO USUARIO - NAO IMPRESSO NESTE RELATORIO, QUE E
001380*        AGREGADO (NAO HA DETALHE POR PESSOA NO ESTATISTICO)
001390     05  USR-NOME            PIC X(30).
001400*        'Y'/'N' - USUARIO ATIVO NA ACADEMIA (0160-CARREGA-USERS)
001410     05  USR-ATIVA           PIC X(01).
001420
001430*----------------------------------------------------------------
001440*    A R Q U I V O   D E   R E S E R V A S   ( E N T R A D A )
001450*    LAYOUT PROPRIO DESTE PROGRAMA - OS CAMPOS DE IDENTIFICACAO
001460*    (USUARIO+CLASSE) FICAM AGRUPADOS E REDEFINIDOS EM RSV-IDENT,
001470*    DIFERENTE DE DISPCLAS-COB, QUE NAO PRECISA DESSE AGRUPAMENTO
001480*----------------------------------------------------------------
001490 FD  RESERVAS
001500     LABEL RECORD STANDARD
001510     RECORD CONTAINS 42 CHARACTERS.
001520 01  REG-RESERVAS.
001530*        NUMERO SEQUENCIAL DA RESERVA - SO APARECE EM DISPLAY
001540*        DE CONTROLE, NAO E IMPRESSO NO RELATORIO PROPRIAMENTE
001550     05  RSV-ID              PIC 9(08).
001560*        GRUPO USUARIO+CLASSE, REDEFINIDO ABAIXO COMO UM UNICO
001570*        NUMERO DE 12 DIGITOS - NAO USADO NESTE PROGRAMA POR
001580*        ENQUANTO, MAS MANTIDO PARA CASAR COM O LAYOUT FISICO
001590*        DO ARQUIVO, QUE E COMPARTILHADO COM DISPCLAS-COB
001600     05  RSV-IDENT.
001610         10  RSV-USR-ID      PIC 9(06).
001620         10  RSV-CLA-ID      PIC 9(06).
001630     05  RSV-IDENT-R REDEFINES RSV-IDENT
001640                             PIC 9(12).
001650*        DATA DA RESERVA - BASE DA RESTRICAO OPCIONAL DE PERIODO
001660*        (0180/0200) E DA CHAVE DE MES DA SECAO 3 (0260)
001670     05  RSV-DATA            PIC 9(08).
001680*        HORA DA RESERVA - NAO USADA POR ESTE RELATORIO, QUE
001690*        TRABALHA SO EM GRANULARIDADE DE DIA/MES
001700     05  RSV-HORA            PIC 9(04).
001710*        SITUACAO DA RESERVA - CONFIRMADA/CANCELADA/COMPLETADA;
001720*        AS TRES SAO CONTADAS SEPARADAMENTE NA SECAO 1 (0220)
001730     05  RSV-ESTADO          PIC X(10).
001740
001750*----------------------------------------------------------------
001760*    R E G I S T R O   D E   C O N T R O L E   D A   R O D A D A
001770*----------------------------------------------------------------
001780 FD  CONTROLE
001790     LABEL RECORD STANDARD
001800     RECORD CONTAINS 12 CHARACTERS.
001810 01  REG-CONTROLE.
001820*        DATA QUE VAI PARA O CABECALHO DO RELATORIO (0500-
001830*        CABECALHO); A HORA DO REGISTRO DE CONTROLE NAO E IMPRESSA
001840     05  CTL-DATA            PIC 9(08).
001850     05  CTL-HORA            PIC 9(04).
001860
001870*----------------------------------------------------------------
001880*    R E L A T O R I O   E S T A T I S T I C O   ( S A I D A )
001890*    LABEL OMITTED - ARQUIVO DE IMPRESSAO, SEM LABEL DE FITA;
001900*    CADA WRITE USA FROM COM UMA DAS LINHAS DE IMPRESSAO ABAIXO
001910*----------------------------------------------------------------
001920 FD  RELEST
001930     LABEL RECORD OMITTED.
001940 01  REG-RELEST              PIC X(132).
001950
001960*----------------------------------------------------------------
001970*    A R Q U I V O   D E   T R A B A L H O   D O   S O R T
001980*    (SECAO 3 - RESERVAS POR MES, EM ORDEM DE AAAA-MM)
001990*----------------------------------------------------------------
002000 SD  SORTMES.
002010 01  REG-SORTMES.
002020*        CHAVE DE ORDENACAO DO SORT - ANO-MES NO FORMATO AAAA-MM
002030     05  SM-MES-ANO          PIC X(07).
002040*        QUANTIDADE DE RESERVAS DAQUELE MES, TRAZIDA DA TABELA
002050*        WS-TAB-MESES PELO INPUT PROCEDURE (0550)
002060     05  SM-QTD              PIC 9(06).
002070
002080 WORKING-STORAGE SECTION.
002090
002100*----------------------------------------------------------------
002110*    A R E A   D E   S T A T U S   D E   A R Q U I V O
002120*    NIVEL 77 - INDICADORES SOLTOS, SEM ESTRUTURA DE REGISTRO
002130*    (PADRAO DO SHOP PARA STATUS DE ARQUIVO DESDE A REVISAO DE
002140*    1999; VER RECOMEND-COB E DISPCLAS-COB PARA O MESMO PADRAO)
002150*----------------------------------------------------------------
002160 77  STATUS-CLA              PIC X(02) VALUE SPACES.
002170 77  STATUS-USR              PIC X(02) VALUE SPACES.
002180 77  STATUS-RSV              PIC X(02) VALUE SPACES.
002190 77  STATUS-CTL              PIC X(02) VALUE SPACES.
002200 77  STATUS-REL              PIC X(02) VALUE SPACES.
002210
002220*----------------------------------------------------------------
002230*    D A T A   D E   E X E C U C A O   ( D O   C O N T R O L E )
002240*    IMPRESSA NO CABECALHO DE TODA PAGINA DO RELATORIO (0500)
002250*----------------------------------------------------------------
002260 01  WS-DATA-EXECUCAO        PIC 9(08) VALUE ZERO.
002270
002280*----------------------------------------------------------------
002290*    P A R A M E T R O   D E   P E R I O D O   ( O P C I O N A L )
002300*    SE NAO INFORMADO (ZEROS), O RELATORIO E GERAL (ARQUIVO TODO)
002310*    VRS 1.5 (15/06/1995) - ANTES DESTA VERSAO O RELATORIO SEMPRE
002320*    CONSIDERAVA O ARQUIVO INTEIRO, SEM OPCAO DE RECORTE
002330*----------------------------------------------------------------
002340 01  WS-PERIODO.
002350*        DATA INICIAL E FINAL DO RECORTE, REDEFINIDAS ABAIXO COMO
002360*        UM UNICO CAMPO PARA O TESTE "INFORMOU PERIODO?" DE 0180
002370*        PODER COMPARAR AS DUAS DE UMA SO VEZ CONTRA ZERO
002380     05  WS-PERIODO-DATAS.
002390*            DATA INICIAL DO RECORTE, FORMATO AAAAMMDD
002400         10  WS-PERIODO-INI  PIC 9(08) VALUE ZERO.
002410*            DATA FINAL DO RECORTE, FORMATO AAAAMMDD
002420         10  WS-PERIODO-FIM  PIC 9(08) VALUE ZERO.
002430     05  WS-PERIODO-DATAS-R REDEFINES WS-PERIODO-DATAS
002440                             PIC 9(16).
002450*        'S'/'N' - O OPERADOR INFORMOU PERIODO NO CARTAO SYSIN
002460     05  WS-TEM-PERIODO-FLAG PIC X(01) VALUE 'N'.
002470         88 WS-TEM-PERIODO       VALUE 'S'.
002480     05  FILLER              PIC X(05).
002490
002500*----------------------------------------------------------------
002510*    I N D I C A D O R E S   D E   B U S C A   E   P E R I O D O
002520*    WS-ACHOU E REAPROVEITADO PELAS BUSCAS LINEARES DE 0240/0260
002530*    (CLASSE E MES); WS-DENTRO-FLAG E SO DO TESTE DE PERIODO (0200)
002540*----------------------------------------------------------------
002550 01  WS-INDICADORES.
002560     05  WS-ACHOU            PIC X(01) VALUE 'N'.
002570         88 WS-ACHOU-SIM         VALUE 'S'.
002580         88 WS-ACHOU-NAO         VALUE 'N'.
002590*        COMECA 'DENTRO' POR OTIMISMO - SO VIRA 'FORA' SE A
002600*        RESERVA FALHAR ALGUM DOS DOIS TESTES DE FAIXA EM 0200
002610     05  WS-DENTRO-FLAG      PIC X(01) VALUE 'S'.
002620         88 WS-DENTRO-PERIODO    VALUE 'S'.
002630         88 WS-FORA-PERIODO      VALUE 'N'.
002640     05  FILLER              PIC X(06).
002650
002660*----------------------------------------------------------------
002670*    T A B E L A   D E   C L A S S E S   ( M E M O R I A )
002680*    CARREGADA POR 0150-CARREGA-CLASSES; A CONTAGEM POR CLASSE
002690*    (WS-CLS-QTD-RSV) E ACUMULADA DURANTE A LEITURA DE RESERVAS
002700*    E IMPRESSA NA SECAO 2 (0520/0525)
002710*----------------------------------------------------------------
002720 01  WS-TAB-CLASSES.
002730*        QUANTIDADE DE CLASSES REALMENTE CARREGADAS - TAMBEM O
002740*        LIMITE SUPERIOR EFETIVO DAS BUSCAS E DA IMPRESSAO DA
002750*        SECAO 2 (0520/0525)
002760     05  WS-QTD-CLASSES      PIC 9(04) COMP VALUE ZERO.
002770*        VRS 1.7 (04/09/1997) - LIMITE AMPLIADO DE 200 PARA 500
002780*        CLASSES, ACOMPANHANDO O CRESCIMENTO DA ACADEMIA
002790     05  WS-CLASSE-ITEM OCCURS 500 TIMES.
002800*            GRUPO ID+NOME, REDEFINIDO ABAIXO PELO MESMO MOTIVO
002810*            DE RECOMEND-COB - MOVE DE UMA SO VEZ NO CARREGAMENTO
002820         10  WS-CLS-DADOS.
002830             15  WS-CLS-ID      PIC 9(06).
002840             15  WS-CLS-NOME    PIC X(20).
002850         10  WS-CLS-DADOS-R REDEFINES WS-CLS-DADOS
002860                            PIC X(26).
002870*            CHAMADO 4633 (06/07/2003) - TODA CLASSE ENTRA NA
002880*            TABELA COM ZERO, PARA APARECER NA SECAO 2 MESMO SEM
002890*            NENHUMA RESERVA (ANTES, CLASSE SEM RESERVA SIMPLESMENTE
002900*            NAO APARECIA NO RELATORIO, O QUE CONFUNDIA O GERENTE)
002910         10  WS-CLS-QTD-RSV     PIC 9(06) COMP VALUE ZERO.
002920         10  FILLER             PIC X(04).
002930
002940*----------------------------------------------------------------
002950*    T A B E L A   D E   M E S E S   ( M E M O R I A )
002960*    CHAVE = AAAA-MM DE RSV-DATA; ORDEM DE CHEGADA, ORDENADA NA
002970*    IMPRESSAO VIA SORTMES (ADAPTADO DO SORTCAD DE RELNOT-COB)
002980*----------------------------------------------------------------
002990 01  WS-TAB-MESES.
003000*        CHAMADO 4619-LIKE (17/03/1998) - LIMITE AMPLIADO PARA
003010*        120 MESES (10 ANOS DE HISTORICO), SUFICIENTE PARA A
003020*        RETENCAO DE DADOS PRATICADA PELA ACADEMIA
003030     05  WS-QTD-MESES        PIC 9(04) COMP VALUE ZERO.
003040     05  WS-MES-ITEM OCCURS 120 TIMES.
003050*            CHAVE AAAA-MM - VER WS-CHAVE-MES PARA COMO E MONTADA
003060         10  WS-MES-CHAVE       PIC X(07).
003070*            QUANTIDADE DE RESERVAS DAQUELE MES NO PERIODO FILTRADO
003080         10  WS-MES-QTD         PIC 9(06) COMP VALUE ZERO.
003090         10  FILLER             PIC X(03).
003100
003110*----------------------------------------------------------------
003120*    C O N T A D O R E S   D E   T R A B A L H O
003130*    VRS 2.1 (25/08/1999) - PADRAO COMP, MESMO CRITERIO ADOTADO
003140*    EM DISPCLAS-COB E RECOMEND-COB NA MESMA EPOCA
003150*----------------------------------------------------------------
003160 01  WS-CONTADORES.
003170*        INDICE DE PERCURSO DA TABELA DE CLASSES
003180     05  WS-IDX              PIC 9(04) COMP VALUE ZERO.
003190*        INDICE DE PERCURSO DA TABELA DE MESES
003200     05  WS-IDM              PIC 9(04) COMP VALUE ZERO.
003210*        TOTAL DE USUARIOS CADASTRADOS (ATIVOS + INATIVOS)
003220     05  WS-QTD-USERS        PIC 9(04) COMP VALUE ZERO.
003230*        RESERVAS LIDAS DO ARQUIVO, INCLUINDO AS DESCARTADAS POR
003240*        ESTAREM FORA DO PERIODO OPCIONAL (DIFERENTE DE
003250*        WS-CNT-RSV-TOTAL, QUE SO CONTA AS QUE ENTRAM NO RELATORIO)
003260     05  WS-CNT-RSV-LIDAS    PIC 9(06) COMP VALUE ZERO.
003270*        RESERVAS QUE PASSARAM NO FILTRO DE PERIODO E ENTRAM NOS
003280*        TOTAIS DO RELATORIO - E O NUMERO QUE A SECAO 2 DEVE FECHAR
003290     05  WS-CNT-RSV-TOTAL    PIC 9(06) COMP VALUE ZERO.
003300     05  WS-CNT-CONFIRMADA   PIC 9(06) COMP VALUE ZERO.
003310     05  WS-CNT-CANCELADA    PIC 9(06) COMP VALUE ZERO.
003320     05  WS-CNT-COMPLETADA   PIC 9(06) COMP VALUE ZERO.
003330     05  WS-CNT-USERS-ATIVOS PIC 9(04) COMP VALUE ZERO.
003340*        CHAMADO 4633 - SOMA DE CONFERENCIA DA SECAO 2, DEVE
003350*        BATER COM WS-CNT-RSV-TOTAL AO FINAL DO RELATORIO
003360     05  WS-CNT-SECAO2       PIC 9(06) COMP VALUE ZERO.
003370     05  FILLER              PIC X(06).
003380
003390*----------------------------------------------------------------
003400*    A R E A   D E   T R A B A L H O   D A   C H A V E   D E   M E S
003410*    MONTA A CHAVE AAAA-MM A PARTIR DE RSV-DATA (0260-ACUMULA-
003420*    POR-MES) PARA COMPARAR/GRAVAR NA TABELA WS-TAB-MESES
003430*----------------------------------------------------------------
003440 01  WS-CHAVE-MES.
003450*        ANO DA RESERVA, 4 DIGITOS (RSV-DATA(1:4))
003460     05  WS-CM-ANO           PIC X(04) VALUE SPACES.
003470*        SEPARADOR FIXO - SO PARA LEGIBILIDADE DA CHAVE NA TELA
003480*        E NO RELATORIO, NAO TEM SIGNIFICADO DE CALCULO
003490     05  WS-CM-TRACO         PIC X(01) VALUE '-'.
003500*        MES DA RESERVA, 2 DIGITOS (RSV-DATA(5:2))
003510     05  WS-CM-MES           PIC X(02) VALUE SPACES.
003520     05  FILLER              PIC X(08).
003530
003540*----------------------------------------------------------------
003550*    L I N H A S   D E   I M P R E S S A O   ( 1 3 2   C O L )
003560*    UMA 01 POR TIPO DE LINHA DO RELATORIO - PADRAO DO SHOP,
003570*    CADA WRITE ... FROM USA A LINHA CORRESPONDENTE AO CONTEUDO
003580*----------------------------------------------------------------
003590 01  CABE1.
003600     05  FILLER              PIC X(30) VALUE SPACES.
003610     05  FILLER              PIC X(60) VALUE
003620         'SISTEMA DE RESERVAS - ACADEMIA - RELATORIO ESTATISTICO'.
003630     05  FILLER              PIC X(10) VALUE SPACES.
003640     05  C1-ROTULO           PIC X(10) VALUE 'DATA EXEC:'.
003650*        DATA DA RODADA, VINDA DO REGISTRO DE CONTROLE (0170)
003660     05  C1-DATA             PIC 9(08).
003670     05  FILLER              PIC X(14) VALUE SPACES.
003680
003690*        LINHA DE TITULO DE SECAO (SECCION 1/2/3) - REUTILIZADA
003700*        PELAS TRES SECOES DO RELATORIO, SO TROCA LS-TITULO
003710 01  LINHA-SECAO.
003720     05  LS-TITULO           PIC X(50) VALUE SPACES.
003730     05  FILLER              PIC X(82) VALUE SPACES.
003740
003750*        LINHA ROTULO+VALOR - USADA NOS TOTAIS GERAIS (SECAO 1)
003760*        E NOS TOTAIS DE FECHAMENTO DAS SECOES 2 E 3
003770 01  LINHA-TOTAL.
003780     05  LT-ROTULO           PIC X(35) VALUE SPACES.
003790     05  FILLER              PIC X(10) VALUE SPACES.
003800*        VALOR EDITADO COM VIRGULA DE MILHAR - PADRAO DE
003810*        IMPRESSAO NUMERICA DO SHOP PARA TOTAIS DE RELATORIO
003820     05  LT-VALOR            PIC ZZZ,ZZ9.
003830     05  FILLER              PIC X(80) VALUE SPACES.
003840
003850*        LINHA DE DETALHE DA SECAO 2 - UMA POR CLASSE
003860 01  LINHA-CLASSE.
003870     05  LC-NOME             PIC X(25) VALUE SPACES.
003880     05  FILLER              PIC X(15) VALUE SPACES.
003890     05  LC-QTD              PIC ZZZ,ZZ9.
003900     05  FILLER              PIC X(85) VALUE SPACES.
003910
003920*        LINHA DE DETALHE DA SECAO 3 - UMA POR MES, JA EM ORDEM
003930*        CRESCENTE DE AAAA-MM (GRACAS AO SORT DE 0540)
003940 01  LINHA-MES.
003950     05  LM-CHAVE            PIC X(10) VALUE SPACES.
003960     05  FILLER              PIC X(15) VALUE SPACES.
003970     05  LM-QTD              PIC ZZZ,ZZ9.
003980     05  FILLER              PIC X(100) VALUE SPACES.
003990
004000*        ULTIMA LINHA DO RELATORIO - CHAMADO 4118 (14/04/2000)
004010*        PADRONIZOU ESTE TEXTO PARA TODOS OS RELATORIOS DO SHOP
004020 01  LINHA-FIM.
004030     05  LF-TEXTO            PIC X(20) VALUE 'FIN DEL REPORTE'.
004040     05  FILLER              PIC X(112) VALUE SPACES.
004050
004060 PROCEDURE DIVISION.
004070
004080 0100-ABRIR-ARQUIVOS.
004090*----------------------------------------------------------------
004100*    PARAGRAFO PRINCIPAL (MAINLINE) - ABRE OS ARQUIVOS, CARREGA
004110*    CLASSES E USUARIOS EM MEMORIA, LE O PARAMETRO DE PERIODO E O
004120*    CONTROLE, PROCESSA AS RESERVAS E IMPRIME O RELATORIO
004130*----------------------------------------------------------------
004140*    ABRE OS QUATRO ARQUIVOS DE ENTRADA E O RELATORIO, CARREGA
004150*    CLASSES E USUARIOS EM MEMORIA, LE O PARAMETRO DE PERIODO
004160*    E O CONTROLE, E DISPARA A LEITURA DAS RESERVAS
004170     OPEN INPUT  CLASSES
004180     OPEN INPUT  USERS
004190     OPEN INPUT  RESERVAS
004200     OPEN INPUT  CONTROLE
004210     OPEN OUTPUT RELEST
004220*    ERRO DE ABERTURA DE QUALQUER ENTRADA PRINCIPAL E FATAL - O
004230*    RELATORIO NAO TEM SENTIDO SEM CLASSES, USUARIOS OU RESERVAS
004240     IF STATUS-CLA NOT = '00'
004250        DISPLAY 'RELESTAT-COB - ERRO ABERTURA CLASSES ' STATUS-CLA
004260        GO TO 0990-ENCERRA.
004270     IF STATUS-USR NOT = '00'
004280        DISPLAY 'RELESTAT-COB - ERRO ABERTURA USERS ' STATUS-USR
004290        GO TO 0990-ENCERRA.
004300     IF STATUS-RSV NOT = '00'
004310        DISPLAY 'RELESTAT-COB - ERRO ABERTURA RESERVAS '
004320                STATUS-RSV
004330        GO TO 0990-ENCERRA.
004340*    NAO HA TESTE DE STATUS-CTL AQUI DE PROPOSITO - O REGISTRO DE
004350*    CONTROLE SO ALIMENTA A DATA DO CABECALHO (0170); SE NAO
004360*    ABRIR OU VIER VAZIO, O RELATORIO CONTINUA COM DATA ZERO
004370     PERFORM 0150-CARREGA-CLASSES THRU 0150-EXIT
004380             UNTIL STATUS-CLA = '10'.
004390     PERFORM 0160-CARREGA-USERS THRU 0160-EXIT
004400             UNTIL STATUS-USR = '10'.
004410     PERFORM 0170-LE-CONTROLE.
004420     PERFORM 0180-LE-PERIODO.
004430*    SO DEPOIS DO PERIODO CONHECIDO E QUE AS RESERVAS SAO LIDAS -
004440*    0200-LE-RESERVAS PRECISA DE WS-TEM-PERIODO/WS-PERIODO-INI/FIM
004450*    JA DEFINIDOS PARA DECIDIR O QUE ENTRA NO RELATORIO
004460     PERFORM 0200-LE-RESERVAS THRU 0200-EXIT
004470             UNTIL STATUS-RSV = '10'.
004480     PERFORM 0500-IMPRIME-RELATORIO.
004490     GO TO 0990-ENCERRA.
004500
004510 0150-CARREGA-CLASSES.
004520*    CARREGA O MESTRE DE CLASSES EM TABELA, JA ZERANDO O
004530*    CONTADOR DE RESERVAS DE CADA CLASSE (CHAMADO 4633 - TODA
004540*    CLASSE APARECE NA SECAO 2, MESMO QUE COM ZERO RESERVAS)
004550     READ CLASSES
004560         AT END
004570            MOVE '10' TO STATUS-CLA
004580            GO TO 0150-EXIT.
004590     ADD 1 TO WS-QTD-CLASSES.
004600*    SO OS DOIS CAMPOS USADOS NO RELATORIO (ID E NOME) SAO
004610*    TRAZIDOS PARA A TABELA - CLA-DATA/CLA-HORA/CLA-CAPACIDADE
004620*    FICAM NO REGISTRO DE ENTRADA, NAO PRECISAM IR PARA A TABELA
004630     MOVE CLA-ID   TO WS-CLS-ID(WS-QTD-CLASSES).
004640     MOVE CLA-NOME TO WS-CLS-NOME(WS-QTD-CLASSES).
004650     MOVE ZERO     TO WS-CLS-QTD-RSV(WS-QTD-CLASSES).
004660 0150-EXIT.
004670     EXIT.
004680
004690 0160-CARREGA-USERS.
004700*    PERCORRE O MESTRE DE USUARIOS SO PARA CONTAR QUANTOS ESTAO
004710*    ATIVOS - NAO HA TABELA DE USUARIOS EM MEMORIA, POIS ESTE
004720*    RELATORIO NAO PRECISA BUSCAR USUARIO INDIVIDUAL, SO O TOTAL
004730     READ USERS
004740         AT END
004750            MOVE '10' TO STATUS-USR
004760            GO TO 0160-EXIT.
004770     ADD 1 TO WS-QTD-USERS.
004780     IF USR-ATIVA = 'Y'
004790        ADD 1 TO WS-CNT-USERS-ATIVOS.
004800 0160-EXIT.
004810     EXIT.
004820
004830 0170-LE-CONTROLE.
004840*    LE O REGISTRO UNICO DE CONTROLE (DATA DE EXECUCAO) PARA O
004850*    CABECALHO; AUSENCIA DO REGISTRO NAO INTERROMPE O RELATORIO
004860     MOVE ZERO TO WS-DATA-EXECUCAO.
004870     READ CONTROLE
004880         AT END
004890            GO TO 0170-EXIT.
004900     MOVE CTL-DATA TO WS-DATA-EXECUCAO.
004910 0170-EXIT.
004920     EXIT.
004930
004940 0180-LE-PERIODO.
004950*    PARAMETRO DE PERIODO OPCIONAL VIA CARTAO DE CONTROLE (SYSIN)
004960*    - DATA INICIAL E DATA FINAL, AAAAMMDD; ZEROS = SEM PERIODO
004970*    (RELATORIO GERAL, ARQUIVO COMPLETO DE RESERVAS)
004980     ACCEPT WS-PERIODO-INI.
004990     ACCEPT WS-PERIODO-FIM.
005000*    TESTA AS DUAS DATAS DE UMA SO VEZ VIA A REDEFINICAO - SE
005010*    QUALQUER UMA DAS DUAS FOR DIFERENTE DE ZERO, HA PERIODO
005020     IF WS-PERIODO-DATAS-R NOT = ZERO
005030        SET WS-TEM-PERIODO TO TRUE.
005040
005050 0200-LE-RESERVAS.
005060*    LE A PROXIMA RESERVA; SE HOUVER PERIODO E A RESERVA ESTIVER
005070*    FORA DA FAIXA, NAO ENTRA EM NENHUM TOTAL
005080*    OS DOIS TESTES ABAIXO (DATA MENOR QUE O INICIO, DATA MAIOR
005090*    QUE O FIM) SO RODAM SE HOUVER PERIODO INFORMADO (WS-TEM-
005100*    PERIODO); SEM PERIODO, TODA RESERVA FICA DENTRO POR DEFAULT
005110     READ RESERVAS
005120         AT END
005130            MOVE '10' TO STATUS-RSV
005140            GO TO 0200-EXIT.
005150     ADD 1 TO WS-CNT-RSV-LIDAS.
005160     SET WS-DENTRO-PERIODO TO TRUE.
005170     IF WS-TEM-PERIODO
005180        IF RSV-DATA < WS-PERIODO-INI
005190           SET WS-FORA-PERIODO TO TRUE.
005200*    SO TESTA O LIMITE SUPERIOR SE AINDA ESTIVER DENTRO APOS O
005210*    TESTE DO LIMITE INFERIOR - EVITA SOBRESCREVER WS-FORA-
005220*    PERIODO COM 'DENTRO' SE O PRIMEIRO TESTE JA TIVER REPROVADO
005230     IF WS-TEM-PERIODO AND WS-DENTRO-PERIODO
005240        IF RSV-DATA > WS-PERIODO-FIM
005250           SET WS-FORA-PERIODO TO TRUE.
005260     IF WS-FORA-PERIODO
005270        GO TO 0200-EXIT.
005280*    A RESERVA PASSOU NO FILTRO DE PERIODO - ENTRA NOS TRES
005290*    ACUMULADORES DO RELATORIO (ESTADO, CLASSE E MES)
005300     PERFORM 0220-ACUMULA-ESTADO.
005310     PERFORM 0240-ACUMULA-POR-CLASSE.
005320     PERFORM 0260-ACUMULA-POR-MES.
005330 0200-EXIT.
005340     EXIT.
005350
005360 0220-ACUMULA-ESTADO.
005370*    SECAO 1 - TOTAIS POR ESTADO DE RESERVA (VRS 1.1); OS TRES
005380*    ESTADOS SAO MUTUAMENTE EXCLUSIVOS, MAS O TESTE E FEITO EM
005390*    TRES IF SEPARADOS (E NAO IF/ELSE) PARA TOLERAR UM QUARTO
005400*    VALOR DE RSV-ESTADO QUE AINDA NAO EXISTA NO SISTEMA
005410     ADD 1 TO WS-CNT-RSV-TOTAL.
005420     IF RSV-ESTADO = 'CONFIRMADA'
005430        ADD 1 TO WS-CNT-CONFIRMADA.
005440     IF RSV-ESTADO = 'CANCELADA'
005450        ADD 1 TO WS-CNT-CANCELADA.
005460     IF RSV-ESTADO = 'COMPLETADA'
005470        ADD 1 TO WS-CNT-COMPLETADA.
005480
005490 0240-ACUMULA-POR-CLASSE.
005500*    SECAO 2 - LOCALIZA A CLASSE DA RESERVA NA TABELA E INCREMENTA
005510*    SEU CONTADOR; UMA RESERVA PARA CLASSE NAO ACHADA NA TABELA E
005520*    SIMPLESMENTE IGNORADA NESTA SECAO (O TOTAL GERAL DA SECAO 1
005530*    JA FOI ATUALIZADO EM 0220, INDEPENDENTE DISSO)
005540     SET WS-ACHOU-NAO TO TRUE.
005550     PERFORM 0245-PROCURA-CLASSE THRU 0245-EXIT
005560             VARYING WS-IDX FROM 1 BY 1
005570             UNTIL WS-IDX > WS-QTD-CLASSES OR WS-ACHOU-SIM.
005580     IF WS-ACHOU-SIM
005590        ADD 1 TO WS-CLS-QTD-RSV(WS-IDX).
005600
005610 0245-PROCURA-CLASSE.
005620*    BUSCA LINEAR NA TABELA DE CLASSES PELA CHAVE RSV-CLA-ID -
005630*    TABELA PEQUENA (NO MAXIMO 500 CLASSES), NAO JUSTIFICA UMA
005640*    BUSCA BINARIA NEM UMA CHAVE SEARCH ALL
005650     IF WS-CLS-ID(WS-IDX) = RSV-CLA-ID
005660        SET WS-ACHOU-SIM TO TRUE.
005670 0245-EXIT.
005680     EXIT.
005690
005700 0260-ACUMULA-POR-MES.
005710*    MONTA A CHAVE AAAA-MM DE RSV-DATA E PROCURA/CRIA A LINHA
005720*    NA TABELA DE MESES
005730     MOVE RSV-DATA(1:4) TO WS-CM-ANO.
005740     MOVE RSV-DATA(5:2) TO WS-CM-MES.
005750     SET WS-ACHOU-NAO TO TRUE.
005760     PERFORM 0265-PROCURA-MES THRU 0265-EXIT
005770             VARYING WS-IDM FROM 1 BY 1
005780             UNTIL WS-IDM > WS-QTD-MESES OR WS-ACHOU-SIM.
005790*    SE O MES JA EXISTE NA TABELA, SO INCREMENTA; SE E A PRIMEIRA
005800*    RESERVA DAQUELE MES NESTA RODADA, CRIA UMA NOVA LINHA
005810     IF WS-ACHOU-SIM
005820        ADD 1 TO WS-MES-QTD(WS-IDM)
005830     ELSE
005840        ADD 1 TO WS-QTD-MESES
005850        MOVE WS-CHAVE-MES TO WS-MES-CHAVE(WS-QTD-MESES)
005860        MOVE 1 TO WS-MES-QTD(WS-QTD-MESES).
005870
005880 0265-PROCURA-MES.
005890*    BUSCA LINEAR NA TABELA DE MESES PELA CHAVE AAAA-MM MONTADA
005900*    EM 0260 - TABELA PEQUENA (NO MAXIMO 120 ITENS), BUSCA
005910*    LINEAR E SUFICIENTE, SEM NECESSIDADE DE ORDENAR A TABELA
005920     IF WS-MES-CHAVE(WS-IDM) = WS-CHAVE-MES
005930        SET WS-ACHOU-SIM TO TRUE.
005940 0265-EXIT.
005950     EXIT.
005960
005970 0500-IMPRIME-RELATORIO SECTION.
005980*    SECTION QUE AGRUPA TODOS OS PARAGRAFOS DE IMPRESSAO - AS
005990*    TRES SECOES DO RELATORIO (GERAL, POR CLASSE, POR MES) SAO
006000*    IMPRESSAS NESTA ORDEM FIXA, UMA APOS A OUTRA
006010
006020 0500-CABECALHO.
006030*    CABECALHO DE PAGINA - AFTER PAGE FORCA NOVA FOLHA (PADRAO DE
006040*    IMPRESSORA DE LINHA DO SHOP DESDE A VRS 1.6); ESTE RELATORIO
006050*    NAO TEM QUEBRA DE PAGINA NO MEIO, SO UM CABECALHO INICIAL
006060     MOVE WS-DATA-EXECUCAO TO C1-DATA.
006070     WRITE REG-RELEST FROM CABE1 AFTER PAGE.
006080
006090 0510-SECAO1-TOTAIS.
006100*    RESUMO GERAL - TOTAIS DE CLASSES, RESERVAS (GERAL E POR
006110*    ESTADO) E USUARIOS ATIVOS; NAO HA DETALHE POR CLASSE OU MES
006120*    AQUI, SO OS NUMEROS AGREGADOS DA RODADA TODA
006130     MOVE 'SECCION 1 - TOTALES GENERALES' TO LS-TITULO.
006140     WRITE REG-RELEST FROM LINHA-SECAO AFTER 2.
006150*    TOTAL DE CLASSES CADASTRADAS, INDEPENDENTE DE TEREM OU NAO
006160*    RESERVA NO PERIODO (VEM DO MESTRE, NAO DAS RESERVAS LIDAS)
006170     MOVE 'TOTAL DE CLASES' TO LT-ROTULO.
006180     MOVE WS-QTD-CLASSES TO LT-VALOR.
006190     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 2.
006200*    TOTAL DE RESERVAS QUE PASSARAM NO FILTRO DE PERIODO - ESTE E
006210*    O NUMERO QUE AS SECOES 2 E 3 DEVEM FECHAR AO SOMAR SEUS DETALHES
006220     MOVE 'TOTAL DE RESERVAS' TO LT-ROTULO.
006230     MOVE WS-CNT-RSV-TOTAL TO LT-VALOR.
006240     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 1.
006250     MOVE 'RESERVAS CONFIRMADAS' TO LT-ROTULO.
006260     MOVE WS-CNT-CONFIRMADA TO LT-VALOR.
006270     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 1.
006280     MOVE 'RESERVAS CANCELADAS' TO LT-ROTULO.
006290     MOVE WS-CNT-CANCELADA TO LT-VALOR.
006300     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 1.
006310     MOVE 'RESERVAS COMPLETADAS' TO LT-ROTULO.
006320     MOVE WS-CNT-COMPLETADA TO LT-VALOR.
006330     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 1.
006340*    TOTAL DE USUARIOS COM USR-ATIVA = 'Y' NO MESTRE, NAO
006350*    NECESSARIAMENTE USUARIOS COM RESERVA NO PERIODO
006360     MOVE 'USUARIOS ACTIVOS' TO LT-ROTULO.
006370     MOVE WS-CNT-USERS-ATIVOS TO LT-VALOR.
006380     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 1.
006390
006400 0520-SECAO2-POR-CLASSE.
006410*    UMA LINHA POR CLASSE CADASTRADA, NA ORDEM DE CHEGADA DO
006420*    MESTRE - INCLUSIVE AS QUE TIVERAM ZERO RESERVAS NO PERIODO
006430*    (CHAMADO 4633); FECHA COM UM TOTAL DE CONFERENCIA
006440     MOVE 'SECCION 2 - RESERVAS POR CLASE' TO LS-TITULO.
006450     WRITE REG-RELEST FROM LINHA-SECAO AFTER 3.
006460     MOVE ZERO TO WS-CNT-SECAO2.
006470     PERFORM 0525-IMPRIME-CLASSE THRU 0525-EXIT
006480             VARYING WS-IDX FROM 1 BY 1
006490             UNTIL WS-IDX > WS-QTD-CLASSES.
006500*    ESTE TOTAL DEVE BATER COM O 'TOTAL DE RESERVAS' DA SECAO 1;
006510*    DIVERGENCIA INDICA RESERVA PARA CLASSE QUE NAO ESTA NO MESTRE
006520     MOVE 'TOTAL SECCION 2' TO LT-ROTULO.
006530     MOVE WS-CNT-SECAO2 TO LT-VALOR.
006540     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 2.
006550
006560 0525-IMPRIME-CLASSE.
006570*    IMPRIME UMA LINHA DE DETALHE DA SECAO 2 E ACUMULA O TOTAL
006580*    DE CONFERENCIA, QUE DEVE BATER COM WS-CNT-RSV-TOTAL
006590     MOVE WS-CLS-NOME(WS-IDX) TO LC-NOME.
006600     MOVE WS-CLS-QTD-RSV(WS-IDX) TO LC-QTD.
006610     ADD WS-CLS-QTD-RSV(WS-IDX) TO WS-CNT-SECAO2.
006620     WRITE REG-RELEST FROM LINHA-CLASSE AFTER 1.
006630 0525-EXIT.
006640     EXIT.
006650
006660 0540-SECAO3-POR-MES.
006670*    SECAO 3 - RESERVAS POR MES, EM ORDEM CRESCENTE DE AAAA-MM;
006680*    A TABELA EM MEMORIA ESTA EM ORDEM DE CHEGADA, POR ISSO O
006690*    SORT (ADAPTADO DO SORTCAD DE RELNOT-COB, VRS 1.3) E USADO
006700*    SO PARA REORDENAR A SAIDA, NAO PARA ACUMULAR
006710     MOVE 'SECCION 3 - RESERVAS POR MES' TO LS-TITULO.
006720     WRITE REG-RELEST FROM LINHA-SECAO AFTER 3.
006730*    O SORT CHAMA O INPUT PROCEDURE PARA ALIMENTAR O ARQUIVO DE
006740*    TRABALHO, ORDENA PELA CHAVE, E DEPOIS CHAMA O OUTPUT
006750*    PROCEDURE PARA RETIRAR OS REGISTROS JA EM ORDEM
006760     SORT SORTMES ASCENDING KEY SM-MES-ANO
006770          INPUT  PROCEDURE 0550-SELECIONA-MESES
006780          OUTPUT PROCEDURE 0570-IMPRIME-MESES.
006790*    O TOTAL DA SECAO 3 E SEMPRE IGUAL AO TOTAL GERAL DA SECAO 1,
006800*    POIS TODA RESERVA FILTRADA TEM UMA DATA E CAI EM ALGUM MES
006810     MOVE 'TOTAL SECCION 3' TO LT-ROTULO.
006820     MOVE WS-CNT-RSV-TOTAL TO LT-VALOR.
006830     WRITE REG-RELEST FROM LINHA-TOTAL AFTER 2.
006840     WRITE REG-RELEST FROM LINHA-FIM AFTER 3.
006850
006860 0550-SELECIONA-MESES SECTION.
006870*    INPUT PROCEDURE DO SORT - RELEASES CADA MES DA TABELA DE
006880*    MEMORIA PARA O ARQUIVO DE TRABALHO DO SORT
006890 0550-RELEASE-MESES.
006900     PERFORM 0555-RELEASE-UM-MES THRU 0555-EXIT
006910             VARYING WS-IDM FROM 1 BY 1
006920             UNTIL WS-IDM > WS-QTD-MESES.
006930
006940 0555-RELEASE-UM-MES.
006950*    TRANSFERE UMA LINHA DA TABELA EM MEMORIA PARA O REGISTRO DE
006960*    TRABALHO DO SORT E O ENTREGA AO VERBO SORT VIA RELEASE
006970     MOVE WS-MES-CHAVE(WS-IDM) TO SM-MES-ANO.
006980     MOVE WS-MES-QTD(WS-IDM)   TO SM-QTD.
006990     RELEASE REG-SORTMES.
007000 0555-EXIT.
007010     EXIT.
007020
007030 0570-IMPRIME-MESES SECTION.
007040*    OUTPUT PROCEDURE DO SORT - RETORNA OS MESES JA EM ORDEM
007050*    CRESCENTE DE AAAA-MM E IMPRIME UMA LINHA POR MES
007060 0570-RETORNA-MES.
007070*    LOOP VIA GO TO, NO ESTILO DO SHOP - RETURN/WRITE/GO TO ATE O
007080*    SORT SINALIZAR FIM DE ARQUIVO DE TRABALHO
007090     RETURN SORTMES
007100         AT END
007110            GO TO 0570-EXIT.
007120     MOVE SM-MES-ANO TO LM-CHAVE.
007130     MOVE SM-QTD     TO LM-QTD.
007140     WRITE REG-RELEST FROM LINHA-MES AFTER 1.
007150     GO TO 0570-RETORNA-MES.
007160 0570-EXIT.
007170     EXIT.
007180
007190 0900-TOTAIS-CONTROLE.
007200*    EMITE OS TOTAIS DE CONTROLE DA RODADA - NUMEROS QUE O
007210*    OPERADOR CONFERE NO LOG DO JOB, INDEPENDENTE DO QUE FOI
007220*    IMPRESSO NO RELATORIO EM PAPEL
007230     DISPLAY 'RELESTAT-COB - TOTAIS DE CONTROLE'.
007240     DISPLAY '  RESERVAS LIDAS .........: ' WS-CNT-RSV-LIDAS.
007250     DISPLAY '  RESERVAS NO RELATORIO ..: ' WS-CNT-RSV-TOTAL.
007260     DISPLAY '  CLASSES CADASTRADAS ....: ' WS-QTD-CLASSES.
007270     DISPLAY '  MESES DISTINTOS ........: ' WS-QTD-MESES.
007280
007290 0990-ENCERRA.
007300*    FECHA TUDO E PARA - PONTO UNICO DE SAIDA DO PROGRAMA,
007310*    ALCANCADO TANTO NO FLUXO NORMAL QUANTO NOS ABORTOS DE 0100
007320     PERFORM 0900-TOTAIS-CONTROLE.
007330     CLOSE CLASSES
007340     CLOSE USERS
007350     CLOSE RESERVAS
007360     CLOSE CONTROLE
007370     CLOSE RELEST.
007380     STOP RUN.
