000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECOMEND-COB.
000030 AUTHOR. FABIO R. TANAKA.
000040 INSTALLATION. EMPRESA S/A - DEPTO PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 1990-02-20.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPTO DE SISTEMAS.
000080*    SISTEMA DE RESERVAS - ACADEMIA
000090*    ANALISTA       : FABIO
000100*    PROGRAMADOR(A) : FABIO / JAMILE
000110*    FINALIDADE     : LE O ARQUIVO DE EVENTOS DA ACADEMIA E GERA
000120*                     UMA RECOMENDACAO POR CLASSE, A PARTIR DO
000130*                     PRIMEIRO EVENTO RELEVANTE DE CADA CLASSE
000140*                     (CUPO_DISPONIBLE, CLASE_LLENA, CAMBIO_
000150*                     HORARIO, RESERVA_CREADA, RESERVA_CANCELADA)
000160*    VRS         DATA           DESCRICAO
000170*    1.0         20/02/1990     IMPLANTACAO
000180*    1.1         11/07/1990     FRT - FILTRO DE TIPOS DE EVENTO
000190*    1.2         04/12/1990     JM  - DEDUPLICACAO POR CLASSE
000200*                               (ADAPTADO DO CONTROLE DE REGISTRO
000210*                               DUPLICADO DE CLASSIF-COB)
000220*    1.3         19/04/1991     FRT - RESOLUCAO DE NOME PELA
000230*                               TABELA DE CLASSES
000240*    1.4         08/10/1991     JM  - NOME AMIGAVEL P/ ID NAO
000250*                               NUMERICO (EX: YOGA-101 = YOGA)
000260*    1.5         02/03/1993     FRT - PRIORIDADE DE MENSAGEM
000270*    1.6         17/09/1994     JK  - AJUSTE LAYOUT REG-RECOMEND
000280*    1.7         25/01/1996     FRT - TABELA DE CLASSES P/ 500
000290*    1.8         30/06/1997     ENZO- TABELA DE VISTOS P/ 1000
000300*    1.9         14/02/1998     JM  - REVISAO GERAL
000310*    2.0         20/10/1998     FRT - AJUSTE VIRADA DE SECULO (Y2K)
000320*                               DATAS DE EVENTO A 8 POS (CCYYMMDD)
000330*                               SEM IMPACTO NESTE PROGRAMA, DATA
000340*                               NAO E USADA EM CALCULO, REVISADO
000350*    2.1         09/02/1999     JK  - TESTE FAIXA DE ANO 2000
000360*    2.2         21/08/1999     FRT - CONTADORES DE DESCARTE
000370*    2.3         30/03/2000     JM  - PADRONIZADO REC-MESSAGE X(60)
000380*    2.4         12/11/2000     ENZO- REVISAO GERAL P/ AUDITORIA
000390*    2.5         05/05/2001     JK  - CONTADORES PASSAM A COMP
000400*    2.6         28/01/2002     FRT - CHAMADO 4502 - NOME AMIGAVEL
000410*                               COM PRIMEIRA LETRA MAIUSCULA SO
000420*    2.7         16/08/2003     JM  - ACERTO DE FILLER (PADRAO DPD)
000430*    2.8         03/03/2004     FRT - CHAMADO 4619 - LIMITE TABELA
000440*    2.9         27/11/2005     JK  - AJUSTE FINAL DE DOCUMENTACAO
000450*    3.0         19/05/2006     ENZO- CHAMADO 4815 - TESTE DE
000460*                               EVT-CLASSE NUMERICA CONSIDERAVA SO
000470*                               O 1O CARACTER; AGORA CONFERE TODO O
000480*                               CONTEUDO ANTES DOS BRANCOS (0361)
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520*    SPECIAL-NAMES PADRAO DO SHOP - MESMO QUANDO O PROGRAMA NAO
000530*    IMPRIME FORMULARIO (ESTE SO GRAVA UM ARQUIVO SEQUENCIAL)
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590*    MESTRE DE CLASSES - SO PARA RESOLVER O NOME DA CLASSE QUANDO
000600*    EVT-CLASSE VEM COM O ID NUMERICO (VER 0360/0365)
000610     SELECT CLASSES   ASSIGN TO CLASSES
000620                      FILE STATUS STATUS-CLA.
000630
000640*    ARQUIVO DE EVENTOS GERADOS PELO MOTOR DE DISPONIBILIDADE E
000650*    PELO MODULO DE RESERVAS - ENTRADA DESTE PROGRAMA
000660     SELECT EVENTOS   ASSIGN TO EVENTOS
000670                      FILE STATUS STATUS-EVT.
000680
000690*    SAIDA - UMA RECOMENDACAO POR CLASSE, PRONTA PARA O PAINEL
000700*    DA RECEPCAO OU PARA NOTIFICACAO DO USUARIO
000710     SELECT RECOMEND  ASSIGN TO RECOMEND
000720                      FILE STATUS STATUS-REC.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760
000770*----------------------------------------------------------------
000780*    M E S T R E   D E   C L A S S E S   ( E N T R A D A )
000790*    MESMO LAYOUT DE DISPCLAS-COB - VER AQUELE PROGRAMA PARA A
000800*    DESCRICAO CAMPO A CAMPO; AQUI SO CLA-ID E CLA-NOME SAO USADOS
000810*----------------------------------------------------------------
000820 FD  CLASSES
000830     LABEL RECORD STANDARD
000840     RECORD CONTAINS 43 CHARACTERS.
000850 01  REG-CLASSES.
000860     05  CLA-ID              PIC 9(06).
000870     05  CLA-NOME            PIC X(20).
000880     05  CLA-DATA            PIC 9(08).
000890     05  CLA-HORA            PIC 9(04).
000900     05  CLA-CAPACIDADE      PIC 9(04).
000910     05  CLA-ATIVA           PIC X(01).
000920
000930*----------------------------------------------------------------
000940*    A R Q U I V O   D E   E V E N T O S   ( E N T R A D A )
000950*    UM REGISTRO POR EVENTO DE NEGOCIO OCORRIDO NA RODADA DE
000960*    DISPONIBILIDADE/RESERVAS (CUPO_DISPONIBLE, CLASE_LLENA, ...)
000970*----------------------------------------------------------------
000980 FD  EVENTOS
000990     LABEL RECORD STANDARD
001000     RECORD CONTAINS 42 CHARACTERS.
001010 01  REG-EVENTOS.
001020*        IDENTIFICADOR DA CLASSE NO EVENTO - PODE SER O ID
001030*        NUMERICO DO MESTRE (EX: '000123') OU UM CODIGO ALFA-
001040*        NUMERICO SEM CORRESPONDENCIA NO MESTRE (EX: 'YOGA-101')
001050     05  EVT-CLASSE          PIC X(12).
001060*        TIPO DO EVENTO - SO 5 VALORES SAO RELEVANTES (0320);
001070*        OS DEMAIS VALORES POSSIVEIS SAO DESCARTADOS POR ESTE
001080*        PROGRAMA (PERTENCEM A OUTROS CONSUMIDORES DO EVENTO)
001090     05  EVT-TIPO            PIC X(16).
001100*        DATA/HORA DO EVENTO - NAO ENTRA EM NENHUM CALCULO DESTE
001110*        PROGRAMA, SO DISPONIVEL PARA FUTURA AUDITORIA/EXTRACAO
001120     05  EVT-DATA            PIC 9(08).
001130     05  EVT-HORA            PIC 9(06).
001140
001150*----------------------------------------------------------------
001160*    A R Q U I V O   D E   R E C O M E N D A C O E S   ( S A I D A )
001170*    UMA RECOMENDACAO POR CLASSE QUE TEVE EVENTO RELEVANTE NESTA
001180*    RODADA (NO MAXIMO UMA - VER 0340-JA-PROCESSADA)
001190*----------------------------------------------------------------
001200 FD  RECOMEND
001210     LABEL RECORD STANDARD
001220     RECORD CONTAINS 93 CHARACTERS.
001230 01  REG-RECOMEND.
001240*        GRUPO CHAVE/NOME - REDEFINIDO ABAIXO COMO UM UNICO
001250*        CAMPO ALFANUMERICO PARA FACILITAR ROTINAS DE AUDITORIA
001260*        QUE SO PRECISAM DO BLOCO INTEIRO, SEM SE IMPORTAR COM A
001270*        QUEBRA INTERNA CLASSE/NOME
001280     05  REC-IDENTIFICACAO.
001290         10  REC-CLASSE      PIC X(12).
001300         10  REC-NOME        PIC X(20).
001310     05  REC-IDENTIFICACAO-R REDEFINES REC-IDENTIFICACAO
001320                             PIC X(32).
001330*        PRIORIDADE DA MENSAGEM (1 = CUPO DISPONIVEL, 2 = MUDANCA
001340*        DE HORARIO, 3 = CLASSE CHEIA, 4 = RESERVA CRIADA/
001350*        CANCELADA) - USADA PELO PAINEL PARA ORDENAR A EXIBICAO
001360     05  REC-PRIORIDADE      PIC 9(01).
001370*        TEXTO DA RECOMENDACAO, JA MONTADO EM ESPANHOL (IDIOMA
001380*        DOS USUARIOS DA ACADEMIA) POR 0380-MONTA-RECOMENDACAO
001390     05  REC-MENSAGEM        PIC X(60).
001400
001410 WORKING-STORAGE SECTION.
001420
001430*----------------------------------------------------------------
001440*    A R E A   D E   S T A T U S   D E   A R Q U I V O
001450*    NIVEL 77 - PADRAO DO SHOP PARA INDICADORES SOLTOS DE
001460*    TRABALHO, SEM ESTRUTURA DE REGISTRO SUBORDINADA
001470*----------------------------------------------------------------
001480 77  STATUS-CLA              PIC X(02) VALUE SPACES.
001490 77  STATUS-EVT              PIC X(02) VALUE SPACES.
001500 77  STATUS-REC              PIC X(02) VALUE SPACES.
001510
001520*----------------------------------------------------------------
001530*    T A B E L A   D E   C L A S S E S   ( M E M O R I A )
001540*    CARREGADA POR 0200-CARREGA-CLASSES PARA RESOLVER O NOME
001550*    QUANDO EVT-CLASSE CHEGA COMO ID NUMERICO (0365-PROCURA-CLASSE)
001560*----------------------------------------------------------------
001570 01  WS-TAB-CLASSES.
001580*        CHAMADO 4619 (03/03/2004) - LIMITE AMPLIADO PARA 500
001590     05  WS-QTD-CLASSES      PIC 9(04) COMP VALUE ZERO.
001600     05  WS-CLASSE-ITEM OCCURS 500 TIMES.
001610*            GRUPO ID+NOME, REDEFINIDO ABAIXO POR SER MAIS
001620*            PRATICO PARA A MOVE EM 0200 COPIAR DE UMA SO VEZ
001630         10  WS-CLS-DADOS.
001640             15  WS-CLS-ID      PIC 9(06).
001650             15  WS-CLS-NOME    PIC X(20).
001660         10  WS-CLS-DADOS-R REDEFINES WS-CLS-DADOS
001670                            PIC X(26).
001680         10  FILLER             PIC X(08).
001690
001700*----------------------------------------------------------------
001710*    T A B E L A   D E   C L A S S E S   J A   R E C O M E N D A D A S
001720*    ( D E D U P L I C A C A O   P O R   E V T - C L A S S E )
001730*    ADAPTADO DO CONTROLE DE DUPLICIDADE DE CLASSIF-COB (OWORK) -
001740*    SO O PRIMEIRO EVENTO RELEVANTE DE CADA CLASSE GERA
001750*    RECOMENDACAO; EVENTOS SEGUINTES DA MESMA CLASSE SAO
001760*    DESCARTADOS COMO REPETIDOS (0340-JA-PROCESSADA)
001770*----------------------------------------------------------------
001780 01  WS-TAB-VISTAS.
001790*        CHAMADO 4619 (03/03/2004) - LIMITE AMPLIADO PARA 1000
001800     05  WS-QTD-VISTAS       PIC 9(04) COMP VALUE ZERO.
001810     05  WS-VISTA-ITEM OCCURS 1000 TIMES.
001820         10  WS-VIS-CLASSE      PIC X(12).
001830         10  FILLER             PIC X(03).
001840
001850*----------------------------------------------------------------
001860*    A R E A   D E   T R A B A L H O   D O   E V E N T O   A T U A L
001870*    VALORES DERIVADOS DO EVENTO LIDO, MONTADOS PELOS PARAGRAFOS
001880*    0320/0360 E CONSUMIDOS POR 0380-MONTA-RECOMENDACAO
001890*----------------------------------------------------------------
001900 01  WS-EVENTO-ATUAL.
001910*        NOME JA RESOLVIDO DA CLASSE (DO MESTRE OU DERIVADO DO
001920*        PROPRIO EVT-CLASSE) - SPACES SIGNIFICA "NAO RESOLVIDO,
001930*        DESCARTAR O EVENTO" (VER 0300-LE-EVENTOS)
001940     05  WS-NOME-RESOLVIDO   PIC X(20) VALUE SPACES.
001950     05  WS-PRIORIDADE       PIC 9(01) VALUE ZERO.
001960     05  WS-MENSAGEM         PIC X(60) VALUE SPACES.
001970*        'S'/'N' - EVT-TIPO E UM DOS 5 TIPOS RELEVANTES (0320)
001980     05  WS-TIPO-RELEVANTE   PIC X(01) VALUE 'N'.
001990         88 WS-TIPO-E-RELEVANTE   VALUE 'S'.
002000*        'S'/'N' - EVT-CLASSE E TODO NUMERICO (0361-TESTA-
002010*        NUMERICO), DECIDE SE 0360 BUSCA NO MESTRE OU DERIVA
002020     05  WS-CLASSE-E-NUMERICA PIC X(01) VALUE 'N'.
002030         88 WS-E-NUMERICA        VALUE 'S'.
002040*        FLAG GENERICO DE BUSCA, REAPROVEITADO PELAS TRES BUSCAS
002050*        LINEARES DO PROGRAMA (0345, 0365) - CADA PERFORM QUE O
002060*        USA FAZ SET WS-ACHOU-NAO ANTES DE COMECAR
002070     05  WS-ACHOU            PIC X(01) VALUE 'N'.
002080         88 WS-ACHOU-SIM         VALUE 'S'.
002090         88 WS-ACHOU-NAO         VALUE 'N'.
002100     05  FILLER              PIC X(05).
002110
002120*----------------------------------------------------------------
002130*    T A B E L A   D O   A L F A B E T O   ( C A P I T A L I Z A )
002140*    USADA NO LUGAR DE FUNCTION UPPER-CASE/LOWER-CASE (INTRINSIC
002150*    FUNCTION NAO E HABITO DESTE SHOP) - VER 0374-CAPITALIZA
002160*----------------------------------------------------------------
002170 01  WS-TAB-ALFABETO.
002180     05  WS-TAB-MAIUSC       PIC X(26) VALUE
002190         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002200     05  WS-TAB-MINUSC       PIC X(26) VALUE
002210         'abcdefghijklmnopqrstuvwxyz'.
002220     05  FILLER              PIC X(08).
002230
002240*----------------------------------------------------------------
002250*    A R E A   D E   D E R I V A C A O   D O   N O M E   A M I G A V E L
002260*    CAMPOS DE TRABALHO DE 0360/0361/0362/0370 - TRATAM EVT-CLASSE
002270*    CARACTER A CARACTER PARA DECIDIR SE E NUMERICA E, SE NAO
002280*    FOR, PARA EXTRAIR O PREFIXO ALFABETICO DO CODIGO
002290*----------------------------------------------------------------
002300 01  WS-NOME-AMIGAVEL.
002310*        COPIA DE EVT-CLASSE REDEFINIDA CARACTER A CARACTER, PARA
002320*        AS BUSCAS DE 0363/0364/0372 PODEREM INDEXAR POSICAO A
002330*        POSICAO SEM PRECISAR DE REFERENCE MODIFICATION REPETIDA
002340     05  WS-NA-PREFIXO       PIC X(12) VALUE SPACES.
002350     05  WS-NA-PREFIXO-R REDEFINES WS-NA-PREFIXO.
002360         10  WS-NA-LETRA OCCURS 12 TIMES PIC X(01).
002370*        QUANTOS DIGITOS INICIAIS 0362-EXTRAI-NUMERO CONTOU
002380     05  WS-NA-TAMANHO       PIC 9(02) COMP VALUE ZERO.
002390*        CHAMADO 4815 (19/05/2006) - QUANTAS POSICOES NAO-BRANCAS
002400*        EVT-CLASSE TEM NO TOTAL, CONTADAS POR 0363-CONTA-
002410*        CONTEUDO; SE FOR IGUAL A WS-NA-TAMANHO, O CAMPO INTEIRO
002420*        (E NAO SO O PREFIXO) E NUMERICO
002430     05  WS-NA-TAM-CONTEUDO  PIC 9(02) COMP VALUE ZERO.
002440*        EVT-CLASSE CONVERTIDO PARA NUMERICO, USADO NA BUSCA NO
002450*        MESTRE DE CLASSES (0365-PROCURA-CLASSE)
002460     05  WS-EVT-CLASSE-NUM   PIC 9(06) VALUE ZERO.
002470*        RESULTADO FINAL - NOME RESOLVIDO PELO MESTRE OU NOME
002480*        AMIGAVEL DERIVADO, CONFORME O CASO
002490     05  WS-NA-RESULTADO     PIC X(20) VALUE SPACES.
002500     05  FILLER              PIC X(04).
002510
002520*----------------------------------------------------------------
002530*    C O N T A D O R E S   E   I N D I C E S   D E   T R A B A L H O
002540*    VRS 2.5 (05/05/2001) - PADRAO COMP, MESMO CRITERIO ADOTADO
002550*    EM DISPCLAS-COB NA MESMA EPOCA
002560*----------------------------------------------------------------
002570 01  WS-CONTADORES.
002580*        INDICE DE PERCURSO DA TABELA DE CLASSES
002590     05  WS-IDX              PIC 9(04) COMP VALUE ZERO.
002600*        INDICE DE PERCURSO DA TABELA DE VISTAS
002610     05  WS-IDV              PIC 9(04) COMP VALUE ZERO.
002620     05  WS-CNT-EVENTOS-LIDOS    PIC 9(06) COMP VALUE ZERO.
002630*        SOMA TODO EVENTO QUE NAO GEROU RECOMENDACAO - SEJA POR
002640*        TIPO IRRELEVANTE, CLASSE JA PROCESSADA OU NOME NAO
002650*        RESOLVIDO (EVT-CLASSE NUMERICA NAO ACHADA NO MESTRE)
002660     05  WS-CNT-EVENTOS-DESCARTADOS PIC 9(06) COMP VALUE ZERO.
002670     05  WS-CNT-RECOMENDACOES    PIC 9(05) COMP VALUE ZERO.
002680     05  FILLER                  PIC X(06).
002690
002700 PROCEDURE DIVISION.
002710
002720 0100-ABRIR-ARQUIVOS.
002730*----------------------------------------------------------------
002740*    PARAGRAFO PRINCIPAL (MAINLINE) - ABRE OS ARQUIVOS, CARREGA O
002750*    MESTRE DE CLASSES, PROCESSA OS EVENTOS E ENCERRA
002760*----------------------------------------------------------------
002770*    ABRE CLASSES, LE TODO O MESTRE PARA TABELA, E ABRE O
002780*    ARQUIVO DE EVENTOS E O ARQUIVO DE RECOMENDACOES
002790     OPEN INPUT  CLASSES
002800     OPEN INPUT  EVENTOS
002810     OPEN OUTPUT RECOMEND
002820*    ERRO DE ABERTURA DE QUALQUER ENTRADA E FATAL - SEM O MESTRE
002830*    DE CLASSES NAO HA COMO RESOLVER NOME NUMERICO, SEM O
002840*    ARQUIVO DE EVENTOS NAO HA O QUE PROCESSAR
002850     IF STATUS-CLA NOT = '00'
002860        DISPLAY 'RECOMEND-COB - ERRO ABERTURA CLASSES ' STATUS-CLA
002870        GO TO 0990-ENCERRA.
002880     IF STATUS-EVT NOT = '00'
002890        DISPLAY 'RECOMEND-COB - ERRO ABERTURA EVENTOS ' STATUS-EVT
002900        GO TO 0990-ENCERRA.
002910*    A TABELA DE CLASSES PRECISA ESTAR PRONTA ANTES DE PROCESSAR
002920*    O PRIMEIRO EVENTO, POIS 0360-RESOLVE-NOME CONSULTA ELA
002930     PERFORM 0200-CARREGA-CLASSES THRU 0200-EXIT
002940             UNTIL STATUS-CLA = '10'.
002950     PERFORM 0300-LE-EVENTOS THRU 0300-EXIT
002960             UNTIL STATUS-EVT = '10'.
002970     PERFORM 0900-TOTAIS-CONTROLE.
002980     GO TO 0990-ENCERRA.
002990
003000 0200-CARREGA-CLASSES.
003010*    CARREGA O MESTRE DE CLASSES EM TABELA - SO ID E NOME SAO
003020*    NECESSARIOS AQUI, OS DEMAIS CAMPOS DO MESTRE (DATA, HORA,
003030*    CAPACIDADE, ATIVA) NAO INTERESSAM A ESTE PROGRAMA
003040     READ CLASSES
003050         AT END
003060            MOVE '10' TO STATUS-CLA
003070            GO TO 0200-EXIT.
003080     ADD 1 TO WS-QTD-CLASSES.
003090     MOVE CLA-ID   TO WS-CLS-ID(WS-QTD-CLASSES).
003100     MOVE CLA-NOME TO WS-CLS-NOME(WS-QTD-CLASSES).
003110 0200-EXIT.
003120     EXIT.
003130
003140 0300-LE-EVENTOS.
003150*    LE O PROXIMO EVENTO, DESCARTA TIPOS NAO RELEVANTES E
003160*    EVENTOS REPETIDOS DA MESMA CLASSE, E GERA A RECOMENDACAO
003170*    CADA GO TO 0300-EXIT ABAIXO REPRESENTA UM MOTIVO DE
003180*    DESCARTE DIFERENTE - TODOS CONTAM EM WS-CNT-EVENTOS-
003190*    DESCARTADOS, MAS SO O TOTAL E EMITIDO, NAO O MOTIVO
003200*    (DIFERENTE DE DISPCLAS-COB, QUE TEM UM CONTADOR POR MOTIVO)
003210     READ EVENTOS
003220         AT END
003230            MOVE '10' TO STATUS-EVT
003240            GO TO 0300-EXIT.
003250     ADD 1 TO WS-CNT-EVENTOS-LIDOS.
003260     PERFORM 0320-FILTRA-TIPO.
003270     IF WS-TIPO-E-RELEVANTE
003280        GO TO 0325-TRATA-RELEVANTE.
003290     ADD 1 TO WS-CNT-EVENTOS-DESCARTADOS.
003300     GO TO 0300-EXIT.
003310 0325-TRATA-RELEVANTE.
003320*    MOTIVO 2 DE DESCARTE - A CLASSE JA TEVE RECOMENDACAO GERADA
003330*    NESTA RODADA A PARTIR DE UM EVENTO ANTERIOR (RQ-... 1.2)
003340     PERFORM 0340-JA-PROCESSADA.
003350     IF WS-ACHOU-SIM
003360        ADD 1 TO WS-CNT-EVENTOS-DESCARTADOS
003370        GO TO 0300-EXIT.
003380*    MOTIVO 3 DE DESCARTE - EVT-CLASSE E NUMERICA E NAO FOI
003390*    ACHADA NO MESTRE (CLASSE REMOVIDA DO CATALOGO, POR EXEMPLO)
003400     PERFORM 0360-RESOLVE-NOME.
003410     IF WS-NOME-RESOLVIDO = SPACES
003420        ADD 1 TO WS-CNT-EVENTOS-DESCARTADOS
003430        GO TO 0300-EXIT.
003440     PERFORM 0380-MONTA-RECOMENDACAO.
003450 0300-EXIT.
003460     EXIT.
003470
003480 0320-FILTRA-TIPO.
003490*    REGRA: SO OS 5 TIPOS ABAIXO SAO RELEVANTES, O RESTANTE
003500*    E DESCARTADO - A PRIORIDADE (1 A 4) E GRAVADA JUNTO COM A
003510*    RECOMENDACAO PARA O PAINEL DECIDIR A ORDEM DE EXIBICAO
003520     MOVE 'N' TO WS-TIPO-RELEVANTE.
003530     IF EVT-TIPO = 'CUPO_DISPONIBLE'
003540        MOVE 1 TO WS-PRIORIDADE
003550        SET WS-TIPO-E-RELEVANTE TO TRUE.
003560     IF EVT-TIPO = 'CAMBIO_HORARIO'
003570        MOVE 2 TO WS-PRIORIDADE
003580        SET WS-TIPO-E-RELEVANTE TO TRUE.
003590     IF EVT-TIPO = 'CLASE_LLENA'
003600        MOVE 3 TO WS-PRIORIDADE
003610        SET WS-TIPO-E-RELEVANTE TO TRUE.
003620     IF EVT-TIPO = 'RESERVA_CREADA'
003630        MOVE 4 TO WS-PRIORIDADE
003640        SET WS-TIPO-E-RELEVANTE TO TRUE.
003650*    RESERVA CRIADA E RESERVA CANCELADA COMPARTILHAM A MESMA
003660*    PRIORIDADE - NENHUMA DAS DUAS E MAIS URGENTE QUE A OUTRA
003670     IF EVT-TIPO = 'RESERVA_CANCELADA'
003680        MOVE 4 TO WS-PRIORIDADE
003690        SET WS-TIPO-E-RELEVANTE TO TRUE.
003700
003710 0340-JA-PROCESSADA.
003720*    DEDUPLICACAO POR EVT-CLASSE - SO O PRIMEIRO EVENTO DE
003730*    CADA CLASSE GERA RECOMENDACAO (IDEIA DO OWORK DO
003740*    CLASSIF-COB, AQUI EM TABELA DE MEMORIA)
003750     SET WS-ACHOU-NAO TO TRUE.
003760     PERFORM 0345-PROCURA-VISTA THRU 0345-EXIT
003770             VARYING WS-IDV FROM 1 BY 1
003780             UNTIL WS-IDV > WS-QTD-VISTAS OR WS-ACHOU-SIM.
003790*    SO REGISTRA NA TABELA DE VISTAS QUANDO NAO ACHOU - SE JA
003800*    ESTIVESSE LA, REGISTRAR DE NOVO SERIA REDUNDANTE
003810     IF WS-ACHOU-NAO
003820        ADD 1 TO WS-QTD-VISTAS
003830        MOVE EVT-CLASSE TO WS-VIS-CLASSE(WS-QTD-VISTAS).
003840 0340-EXIT.
003850     EXIT.
003860
003870 0345-PROCURA-VISTA.
003880*    COMPARA A POSICAO WS-IDV DA TABELA DE VISTAS COM O EVENTO
003890*    ATUAL - BUSCA LINEAR SIMPLES, TABELA PEQUENA O SUFICIENTE
003900*    PARA NAO JUSTIFICAR BUSCA BINARIA
003910     IF WS-VIS-CLASSE(WS-IDV) = EVT-CLASSE
003920        SET WS-ACHOU-SIM TO TRUE.
003930 0345-EXIT.
003940     EXIT.
003950
003960 0360-RESOLVE-NOME.
003970*    SE TODO O CONTEUDO NAO-BRANCO DE EVT-CLASSE FOR DIGITO, O ID
003980*    E TRATADO COMO NUMERICO E PROCURADO NA TABELA DE CLASSES; SE
003990*    NAO FOR ACHADA, NAO HA RECOMENDACAO. SE NAO FOR NUMERICO,
004000*    DERIVA UM NOME AMIGAVEL SEM CONSULTAR O MESTRE
004010*    CHAMADO 4815 (19/05/2006) - ANTES TESTAVA SO O 1O CARACTER
004020*    DE EVT-CLASSE; UM CODIGO MISTO TIPO '1ABC' CAIA ERRADO NO
004030*    RAMO NUMERICO. AGORA 0361-TESTA-NUMERICO CONFERE O CAMPO
004040*    TODO (EVT-CLASSE VEM ALINHADA A ESQUERDA E COMPLETADA COM
004050*    BRANCOS - LAYOUT PADRAO DPD - POR ISSO O TESTE E FEITO ATE
004060*    O 1O BRANCO, E NAO COM O TESTE NUMERIC DO CAMPO INTEIRO)
004070     MOVE SPACES TO WS-NOME-RESOLVIDO.
004080     MOVE EVT-CLASSE TO WS-NA-PREFIXO.
004090     PERFORM 0361-TESTA-NUMERICO.
004100     IF WS-E-NUMERICA
004110*        RAMO NUMERICO - WS-EVT-CLASSE-NUM JA FOI CALCULADO POR
004120*        0361 (VIA 0362-EXTRAI-NUMERO); SO RESTA PROCURAR
004130        SET WS-ACHOU-NAO TO TRUE
004140        PERFORM 0365-PROCURA-CLASSE THRU 0365-EXIT
004150                VARYING WS-IDX FROM 1 BY 1
004160                UNTIL WS-IDX > WS-QTD-CLASSES OR WS-ACHOU-SIM
004170     ELSE
004180*        RAMO ALFANUMERICO - NAO HA O QUE PROCURAR NO MESTRE,
004190*        O NOME AMIGAVEL VEM DO PROPRIO CODIGO DO EVENTO
004200        PERFORM 0370-DERIVA-NOME-AMIGAVEL.
004210
004220 0361-TESTA-NUMERICO.
004230*    REGRA: EVT-CLASSE E NUMERICA SO QUANDO O CONTEUDO NAO-BRANCO
004240*    INTEIRO (ATE O 1O ESPACO, OU OS 12 CARACTERES) FOR SOMENTE
004250*    DIGITOS - NAO BASTA O 1O CARACTER SER DIGITO (CHAMADO 4815)
004260*    COMPARA DUAS CONTAGENS: QUANTAS POSICOES NAO-BRANCAS TEM O
004270*    CAMPO (0363) CONTRA QUANTOS DIGITOS INICIAIS ELE TEM (0362,
004280*    VIA 0364) - SO SAO IGUAIS QUANDO NAO HA NENHUMA LETRA MISTA
004290     MOVE ZERO TO WS-NA-TAM-CONTEUDO.
004300     PERFORM 0363-CONTA-CONTEUDO THRU 0363-EXIT
004310             VARYING WS-IDX FROM 1 BY 1
004320             UNTIL WS-IDX > 12 OR WS-NA-LETRA(WS-IDX) = SPACE.
004330     PERFORM 0362-EXTRAI-NUMERO.
004340     MOVE 'N' TO WS-CLASSE-E-NUMERICA.
004350     IF WS-NA-TAMANHO > 0 AND WS-NA-TAMANHO = WS-NA-TAM-CONTEUDO
004360        MOVE 'S' TO WS-CLASSE-E-NUMERICA.
004370
004380 0363-CONTA-CONTEUDO.
004390*    CONTA QUANTAS POSICOES DE WS-NA-PREFIXO SAO NAO-BRANCAS,
004400*    ATE O PRIMEIRO ESPACO - PARAGRAFO TRIVIAL, CHAMADO POR
004410*    PERFORM ... VARYING EM 0361 PARA PERCORRER A TABELA
004420     ADD 1 TO WS-NA-TAM-CONTEUDO.
004430 0363-EXIT.
004440     EXIT.
004450
004460 0362-EXTRAI-NUMERO.
004470*    CONTA OS DIGITOS INICIAIS DE EVT-CLASSE E CONVERTE PARA
004480*    O CAMPO NUMERICO WS-EVT-CLASSE-NUM, USADO NA BUSCA
004490     MOVE ZERO TO WS-NA-TAMANHO.
004500     PERFORM 0364-CONTA-DIGITO THRU 0364-EXIT
004510             VARYING WS-IDX FROM 1 BY 1
004520             UNTIL WS-IDX > 12
004530             OR WS-NA-LETRA(WS-IDX) < '0'
004540             OR WS-NA-LETRA(WS-IDX) > '9'.
004550     MOVE ZERO TO WS-EVT-CLASSE-NUM.
004560*    SO CONVERTE SE ACHOU AO MENOS 1 DIGITO - WS-NA-PREFIXO COM
004570*    SUBSTRING DE TAMANHO ZERO NAO FAZ SENTIDO NESTA MOVE
004580     IF WS-NA-TAMANHO > 0
004590        MOVE WS-NA-PREFIXO(1:WS-NA-TAMANHO) TO WS-EVT-CLASSE-NUM.
004600
004610 0364-CONTA-DIGITO.
004620*    PARAGRAFO TRIVIAL - SO INCREMENTA O CONTADOR DE DIGITOS,
004630*    A CONDICAO DE PARADA ESTA TODA NO PERFORM ... VARYING DE 0362
004640     ADD 1 TO WS-NA-TAMANHO.
004650 0364-EXIT.
004660     EXIT.
004670
004680 0365-PROCURA-CLASSE.
004690*    BUSCA LINEAR NA TABELA DE CLASSES PELO ID NUMERICO EXTRAIDO
004700*    DE EVT-CLASSE; SE ACHAR, O NOME DO MESTRE E O NOME FINAL
004710     IF WS-CLS-ID(WS-IDX) = WS-EVT-CLASSE-NUM
004720        SET WS-ACHOU-SIM TO TRUE
004730        MOVE WS-CLS-NOME(WS-IDX) TO WS-NOME-RESOLVIDO.
004740 0365-EXIT.
004750     EXIT.
004760
004770 0370-DERIVA-NOME-AMIGAVEL.
004780*    NOME AMIGAVEL = PREFIXO ALFABETICO ANTES DO PRIMEIRO '-'
004790*    OU DIGITO, COM A PRIMEIRA LETRA MAIUSCULA E AS DEMAIS
004800*    MINUSCULAS (EX: PILATES-202 = PILATES)
004810     MOVE EVT-CLASSE TO WS-NA-PREFIXO.
004820     MOVE ZERO TO WS-NA-TAMANHO.
004830     MOVE SPACES TO WS-NA-RESULTADO.
004840*    CONTA O PREFIXO ATE O PRIMEIRO SEPARADOR ('-'), BRANCO OU
004850*    DIGITO - O QUE VIER PRIMEIRO DETERMINA ONDE O NOME TERMINA
004860     PERFORM 0372-CONTA-PREFIXO THRU 0372-EXIT
004870             VARYING WS-IDX FROM 1 BY 1
004880             UNTIL WS-IDX > 12
004890             OR WS-NA-LETRA(WS-IDX) = '-'
004900             OR WS-NA-LETRA(WS-IDX) = SPACE
004910             OR (WS-NA-LETRA(WS-IDX) >= '0' AND
004920                 WS-NA-LETRA(WS-IDX) <= '9').
004930*    SO MONTA RESULTADO SE ACHOU ALGUM PREFIXO - UM CODIGO QUE
004940*    COMECA DIRETO COM '-' OU DIGITO NAO TEM PREFIXO NENHUM
004950     IF WS-NA-TAMANHO > 0
004960        MOVE WS-NA-PREFIXO(1:WS-NA-TAMANHO) TO WS-NOME-RESOLVIDO
004970        PERFORM 0374-CAPITALIZA.
004980
004990 0372-CONTA-PREFIXO.
005000*    PARAGRAFO TRIVIAL - INCREMENTA O CONTADOR DE CARACTERES DO
005010*    PREFIXO; A CONDICAO DE PARADA ESTA NO PERFORM ... VARYING
005020*    DE 0370, QUE E QUEM DECIDE ONDE O PREFIXO TERMINA
005030     ADD 1 TO WS-NA-TAMANHO.
005040 0372-EXIT.
005050     EXIT.
005060
005070 0374-CAPITALIZA.
005080*    PRIMEIRA LETRA MAIUSCULA, RESTANTE MINUSCULO - SEM FUNCTION,
005090*    TROCA VIA INSPECT CONVERTING COM A TABELA DO ALFABETO
005100*    CHAMADO 4502 (28/01/2002) - ANTES O NOME FICAVA TODO EM
005110*    MAIUSCULAS, IGUAL AO MESTRE DE CLASSES; PASSOU-SE A EXIGIR
005120*    SO A PRIMEIRA LETRA MAIUSCULA, PADRAO DE EXIBICAO NO PAINEL
005130     INSPECT WS-NOME-RESOLVIDO(1:1)
005140             CONVERTING WS-TAB-MINUSC TO WS-TAB-MAIUSC.
005150     IF WS-NA-TAMANHO > 1
005160        INSPECT WS-NOME-RESOLVIDO(2:WS-NA-TAMANHO - 1)
005170                CONVERTING WS-TAB-MAIUSC TO WS-TAB-MINUSC.
005180
005190 0380-MONTA-RECOMENDACAO.
005200*    MONTA A MENSAGEM CONFORME O TIPO DE EVENTO E GRAVA A
005210*    RECOMENDACAO - MENSAGENS EM ESPANHOL, IDIOMA DOS USUARIOS
005220*    DA ACADEMIA (O RESTO DO PROGRAMA E COMENTADO EM PORTUGUES,
005230*    PADRAO INTERNO DO SHOP, MAS O TEXTO EXIBIDO AO USUARIO FINAL
005240*    SEGUE O IDIOMA DELE, COMO NOS DEMAIS PROGRAMAS DO SISTEMA)
005250     MOVE EVT-CLASSE        TO REC-CLASSE.
005260     MOVE WS-NOME-RESOLVIDO TO REC-NOME.
005270     MOVE WS-PRIORIDADE     TO REC-PRIORIDADE.
005280     MOVE SPACES             TO REC-MENSAGEM.
005290     IF EVT-TIPO = 'CUPO_DISPONIBLE'
005300        STRING 'CUPO DISPONIBLE EN LA CLASE ' WS-NOME-RESOLVIDO
005310               DELIMITED BY SIZE INTO REC-MENSAGEM.
005320     IF EVT-TIPO = 'CLASE_LLENA'
005330        STRING 'LA CLASE ' WS-NOME-RESOLVIDO ' ESTA LLENA'
005340               DELIMITED BY SIZE INTO REC-MENSAGEM.
005350     IF EVT-TIPO = 'CAMBIO_HORARIO'
005360        STRING 'CAMBIO DE HORARIO EN LA CLASE ' WS-NOME-RESOLVIDO
005370               DELIMITED BY SIZE INTO REC-MENSAGEM.
005380     IF EVT-TIPO = 'RESERVA_CREADA'
005390        STRING 'RESERVA CREADA EN LA CLASE ' WS-NOME-RESOLVIDO
005400               DELIMITED BY SIZE INTO REC-MENSAGEM.
005410     IF EVT-TIPO = 'RESERVA_CANCELADA'
005420        STRING 'RESERVA CANCELADA EN LA CLASE ' WS-NOME-RESOLVIDO
005430               DELIMITED BY SIZE INTO REC-MENSAGEM.
005440     WRITE REG-RECOMEND.
005450     ADD 1 TO WS-CNT-RECOMENDACOES.
005460
005470 0900-TOTAIS-CONTROLE.
005480*    EMITE OS TOTAIS DE CONTROLE DA RODADA - NUMEROS QUE O
005490*    OPERADOR CONFERE NO LOG DO JOB
005500     DISPLAY 'RECOMEND-COB - TOTAIS DE CONTROLE'.
005510     DISPLAY '  EVENTOS LIDOS ..........: ' WS-CNT-EVENTOS-LIDOS.
005520     DISPLAY '  EVENTOS DESCARTADOS ....: '
005530             WS-CNT-EVENTOS-DESCARTADOS.
005540     DISPLAY '  RECOMENDACOES GRAVADAS .: ' WS-CNT-RECOMENDACOES.
005550
005560 0990-ENCERRA.
005570*    FECHA TUDO E PARA - PONTO UNICO DE SAIDA DO PROGRAMA
005580     CLOSE CLASSES
005590     CLOSE EVENTOS
005600     CLOSE RECOMEND.
005610     STOP RUN.
